000100******************************************************************
000110*                                                                *
000120*                                                                *
000130*      FDPRDLY.CPY                                               *
000140*      MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM       *
000150*                                                                *
000160*                                                                *
000170******************************************************************
000180*
000190* COPYBOOK NAME = FDPRDLY
000200*
000210* DESCRIPTIVE NAME = Fixed Deposit product master record.
000220*
000230* FUNCTION =
000240*      Describes one row of PRODFILE, the FD product catalog.
000250*      Each row is a single deposit product offered by the
000260*      bank (a "Super Saver 12", a "Senior Gold 24", and so on).
000270*      The interest-rate slabs for a product live in a separate
000280*      record, see FDRATLY.
000290*
000300*----------------------------------------------------------------*
000310*     CHANGE ACTIVITY :
000320*
000330*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000340*      --------   ----------     -------    --------------------
000350*      02/11/86   R.HAUSER       INIT       ORIGINAL COPYBOOK.
000360*      07/03/89   R.HAUSER       CR-0114    ADDED PREMATURE-WD
000370*                                           AND AUTO-RENEWAL SWS.
000380*      04/22/93   D.STOUT        CR-0298    WIDENED PRD-NAME TO
000390*                                           X(40) PER MKTG REQ.
000400*      11/09/98   J.OKAFOR       Y2K-0007   ADDED CENTURY-VIEW
000410*                                           REDEFINES OF THE
000420*                                           EFFECTIVE/END DATES.
000421*      03/11/02   T.MAGEE        CR-0412    REVIEWED FD-PRD-
000422*                                           CURRENCY-CODE FOR
000423*                                           THE NEW EURO CODE.
000424*                                           NO CHANGE REQUIRED.
000430*
000440******************************************************************
000450*
000460 01  FD-PRODUCT-REC.
000470*
000480*    PRIMARY IDENTIFICATION
000490*
000500     05  FD-PRD-PRODUCT-ID           PIC 9(09).
000510     05  FD-PRD-PRODUCT-CODE         PIC X(10).
000520     05  FD-PRD-PRODUCT-NAME         PIC X(40).
000530     05  FD-PRD-PRODUCT-TYPE         PIC X(20).
000540*
000550*    LIFE-CYCLE STATUS
000560*
000570     05  FD-PRD-STATUS               PIC X(10).
000580         88  FD-PRD-IS-DRAFT             VALUE 'DRAFT'.
000590         88  FD-PRD-IS-ACTIVE            VALUE 'ACTIVE'.
000600         88  FD-PRD-IS-INACTIVE          VALUE 'INACTIVE'.
000610         88  FD-PRD-IS-CLOSED            VALUE 'CLOSED'.
000620     05  FD-PRD-CURRENCY-CODE        PIC X(03).
000630*
000640*    EFFECTIVE / EXPIRY WINDOW  (YYYYMMDD, 0 = OPEN ENDED)
000650*
000660     05  FD-PRD-EFFECTIVE-DATE       PIC 9(08).
000670     05  FD-PRD-EFF-DT-R REDEFINES
000680         FD-PRD-EFFECTIVE-DATE.
000690         10  FD-PRD-EFF-CC-YY        PIC 9(04).
000700         10  FD-PRD-EFF-MO           PIC 9(02).
000710         10  FD-PRD-EFF-DA           PIC 9(02).
000720     05  FD-PRD-END-DATE             PIC 9(08).
000730     05  FD-PRD-END-DT-R REDEFINES
000740         FD-PRD-END-DATE.
000750         10  FD-PRD-END-CC-YY        PIC 9(04).
000760         10  FD-PRD-END-MO           PIC 9(02).
000770         10  FD-PRD-END-DA           PIC 9(02).
000780*
000790*    TERM AND AMOUNT LIMITS FOR THE PRODUCT AS A WHOLE
000800*
000810     05  FD-PRD-MIN-TERM-MONTHS      PIC 9(04).
000820     05  FD-PRD-MAX-TERM-MONTHS      PIC 9(04).
000830     05  FD-PRD-MIN-AMOUNT           PIC S9(13)V99 COMP-3.
000840     05  FD-PRD-MAX-AMOUNT           PIC S9(13)V99 COMP-3.
000850*
000860*    DEFAULT PRICING (USED WHEN NO RATE-MATRIX ROW APPLIES)
000870*
000880     05  FD-PRD-BASE-INT-RATE        PIC S9(03)V99 COMP-3.
000890*
000900*    TAX AND SERVICING SWITCHES
000910*
000920     05  FD-PRD-TDS-APPL-SW          PIC X(01).
000930         88  FD-PRD-TDS-APPLICABLE       VALUE 'Y'.
000940         88  FD-PRD-TDS-NOT-APPL         VALUE 'N'.
000950     05  FD-PRD-TDS-RATE             PIC S9(03)V99 COMP-3.
000960     05  FD-PRD-PREMATURE-WD-SW      PIC X(01).
000970         88  FD-PRD-PREMATURE-WD-OK      VALUE 'Y'.
000980     05  FD-PRD-AUTO-RENEW-SW        PIC X(01).
000990         88  FD-PRD-AUTO-RENEW-OK        VALUE 'Y'.
001000*
001010*    RECORD-LENGTH FILLER, HOLDS THE LINE-SEQ AREA TO 200 BYTES
001020*
001030     05  FILLER                      PIC X(41).
001040
