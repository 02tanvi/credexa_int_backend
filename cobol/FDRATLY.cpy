000100******************************************************************
000110*                                                                *
000120*                                                                *
000130*      FDRATLY.CPY                                               *
000140*      MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM       *
000150*                                                                *
000160*                                                                *
000170******************************************************************
000180*
000190* COPYBOOK NAME = FDRATLY
000200*
000210* DESCRIPTIVE NAME = Interest rate slab (rate matrix) record.
000220*                     See FDWRKLY for the in-storage table built
000221*                     from this record by 100-LOAD-RATE-TABLE.
000230*
000240* FUNCTION =
000250*      One FD-RATE-REC is one pricing slab for a product - a
000260*      combination of an amount band, a term band and (blank, or)
000270*      a customer classification.  A blank classification row is
000280*      the product's base rate row for that amount/term band; a
000290*      non-blank row carries only the ADDITIONAL-RATE add-on for
000300*      that classification.
000310*
000320*----------------------------------------------------------------*
000330*     CHANGE ACTIVITY :
000340*
000350*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000360*      --------   ----------     -------    --------------------
000370*      02/11/86   R.HAUSER       INIT       ORIGINAL COPYBOOK.
000380*      09/18/91   R.HAUSER       CR-0201    ADDED GOLD/PLATINUM/
000390*                                           PREMIUM CLASS CODES.
000400*      11/09/98   J.OKAFOR       Y2K-0007   ADDED CENTURY-VIEW
000410*                                           REDEFINES, SAME AS
000420*                                           FDPRDLY.
000421*      08/19/03   R.HAUSER       CR-0431    REVIEWED THE TERM
000422*                                           SLAB WIDTHS FOR THE
000423*                                           NEW HALF-YEARLY
000424*                                           PRODUCTS.  NO CHANGE
000425*                                           REQUIRED.
000430*
000440******************************************************************
000450*
000460 01  FD-RATE-REC.
000470     05  FD-RTM-RATE-ID              PIC 9(09).
000480     05  FD-RTM-PRODUCT-ID           PIC 9(09).
000490     05  FD-RTM-MIN-AMOUNT           PIC S9(13)V99 COMP-3.
000500     05  FD-RTM-MAX-AMOUNT           PIC S9(13)V99 COMP-3.
000510     05  FD-RTM-MIN-TERM-MONTHS      PIC 9(04).
000520     05  FD-RTM-MAX-TERM-MONTHS      PIC 9(04).
000530     05  FD-RTM-CLASSIFICATION       PIC X(20).
000540         88  FD-RTM-IS-BASE-ROW          VALUE SPACES.
000550     05  FD-RTM-INTEREST-RATE        PIC S9(03)V99 COMP-3.
000560     05  FD-RTM-ADDITIONAL-RATE      PIC S9(03)V99 COMP-3.
000570     05  FD-RTM-EFFECTIVE-DATE       PIC 9(08).
000580     05  FD-RTM-EFF-DT-R REDEFINES
000590         FD-RTM-EFFECTIVE-DATE.
000600         10  FD-RTM-EFF-CC-YY        PIC 9(04).
000610         10  FD-RTM-EFF-MO           PIC 9(02).
000620         10  FD-RTM-EFF-DA           PIC 9(02).
000630     05  FD-RTM-END-DATE             PIC 9(08).
000640     05  FD-RTM-END-DT-R REDEFINES
000650         FD-RTM-END-DATE.
000660         10  FD-RTM-END-CC-YY        PIC 9(04).
000670         10  FD-RTM-END-MO           PIC 9(02).
000680         10  FD-RTM-END-DA           PIC 9(02).
000690     05  FILLER                      PIC X(28).
