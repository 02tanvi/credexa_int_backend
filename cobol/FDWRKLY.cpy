000100******************************************************************
000110*                                                                *
000120*      FDWRKLY.CPY                                               *
000130*      MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM       *
000140*                                                                *
000150******************************************************************
000160*
000170* THE DESCRIPTION OF THE STANDALONE-MODE CLASSIFICATION RATE
000180* TABLE AND OF THE RUN-TOTAL COUNTERS SHARED ACROSS FDINT01,
000190* FDVAL01 AND FDRPT01 IS PLACED IN A COPY BOOK AS A MATTER OF
000200* CONVENIENCE, THE SAME AS FDREQLY IS SHARED ACROSS FDINT01,
000210* FDINT02 AND FDINT03.
000220*
000230*----------------------------------------------------------------*
000240*     CHANGE ACTIVITY :
000250*
000260*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000270*      --------   ----------     -------    --------------------
000280*      03/14/87   R.HAUSER       INIT       ORIGINAL COPYBOOK.
000290*      07/03/89   R.HAUSER       CR-0114    ADDED 2.00 ADDITIONAL
000300*                                           RATE CAP CONSTANT.
000310*      08/30/95   D.STOUT        CR-0349    SPLIT VALID/INVALID
000320*                                           PRODUCT COUNTERS OUT
000330*                                           OF THE CALC TOTALS.
000340*      08/30/95   D.STOUT        CR-0349    ADDED EFF/END DATE TO
000350*                                           FD-RATE-TAB-ENTRY FOR
000360*                                           FDRPT01'S RATE-MATRIX
000370*                                           REPORT.
000371*      08/19/03   R.HAUSER       CR-0431    REVIEWED THE STAND-
000372*                                           ALONE CLASS TABLE AND
000373*                                           THE RUN-TOTAL GROUP
000374*                                           FOR THE NEW HALF-
000375*                                           YEARLY PRODUCTS.  NO
000376*                                           CHANGE REQUIRED.
000390*
000400******************************************************************
000410*
000420*    STANDALONE-MODE (CALC-MODE = 'S') HARD-CODED ADDITIONAL
000430*    RATE TABLE.  SEARCHED BY 300-RESOLVE-STANDALONE-RATE IN
000440*    FDINT01.  AN UNRECOGNISED CLASSIFICATION CARRIES A ZERO
000450*    ADD-ON, THE LAST ROW IN THE TABLE.
000460*
000470 01  FD-CLASS-RATE-TABLE.
000480     05  FILLER PIC X(20) VALUE 'SENIOR_CITIZEN'.
000490     05  FILLER PIC S9V99 COMP-3 VALUE 1.00.
000500     05  FILLER PIC X(20) VALUE 'EMPLOYEE'.
000510     05  FILLER PIC S9V99 COMP-3 VALUE 1.50.
000520     05  FILLER PIC X(20) VALUE 'SILVER'.
000530     05  FILLER PIC S9V99 COMP-3 VALUE 0.50.
000540     05  FILLER PIC X(20) VALUE 'GOLD'.
000550     05  FILLER PIC S9V99 COMP-3 VALUE 1.00.
000560     05  FILLER PIC X(20) VALUE 'PLATINUM'.
000570     05  FILLER PIC S9V99 COMP-3 VALUE 1.50.
000580     05  FILLER PIC X(20) VALUE 'PREMIUM'.
000590     05  FILLER PIC S9V99 COMP-3 VALUE 0.75.
000600     05  FILLER PIC X(20) VALUE SPACES.
000610     05  FILLER PIC S9V99 COMP-3 VALUE 0.
000620 01  FD-CLASS-RATE-R REDEFINES FD-CLASS-RATE-TABLE.
000630     05  FD-CLASS-ENTRY OCCURS 7 TIMES
000640             INDEXED BY FD-CLASS-IDX.
000650         10  FD-CLASS-NAME           PIC X(20).
000660         10  FD-CLASS-ADDL-RATE      PIC S9V99 COMP-3.
000670*
000680 01  FD-ADDL-RATE-CAP                PIC S9(03)V99 COMP-3
000690                                      VALUE 2.00.
000700*
000710******************************************************************
000720*    RUN-TOTAL COUNTERS.  ACCUMULATED THROUGHOUT THE RUN AND
000730*    PRINTED BY THE OWNING PROGRAM'S 900-PRINT-RUN-TOTALS.
000740******************************************************************
000750*
000760 01  FD-RUN-TOTALS.
000770     05  FD-TOT-REQUESTS             PIC S9(07) COMP-3 VALUE 0.
000780     05  FD-TOT-PRINCIPAL            PIC S9(13)V99 COMP-3
000790                                      VALUE 0.
000800     05  FD-TOT-INTEREST             PIC S9(13)V99 COMP-3
000810                                      VALUE 0.
000820     05  FD-TOT-TDS                  PIC S9(13)V99 COMP-3
000830                                      VALUE 0.
000840     05  FD-TOT-MATURITY             PIC S9(13)V99 COMP-3
000850                                      VALUE 0.
000860     05  FD-TOT-PRD-VALID            PIC S9(07) COMP-3 VALUE 0.
000870     05  FD-TOT-PRD-INVALID          PIC S9(07) COMP-3 VALUE 0.
000880     05  FD-TOT-PRD-LISTED           PIC S9(07) COMP-3 VALUE 0.
000890     05  FD-TOT-RATE-ROWS-LISTED     PIC S9(07) COMP-3 VALUE 0.
000895     05  FILLER                      PIC X(04).
000900*
000910******************************************************************
000920*    IN-STORAGE RATE MATRIX  -  BUILT ONCE FROM RATEFILE (SEE
000930*    FDRATLY FOR THE FILE RECORD) BY EACH PROGRAM'S OWN
000940*    100-LOAD-RATE-TABLE, HELD SORTED BY PRODUCT/AMOUNT/TERM.
000950*    FDINT01 SEARCHES IT FOR RATE RESOLUTION, FDRPT01 PRINTS IT
000960*    FOR THE INTEREST-RATE-MATRIX REPORT.
000970******************************************************************
000980*
000990 01  FD-RATE-TABLE.
001000     05  FD-RATE-TAB-COUNT           PIC S9(04) COMP VALUE ZERO.
001010     05  FD-RATE-TAB-ENTRY OCCURS 1 TO 2000 TIMES
001020             DEPENDING ON FD-RATE-TAB-COUNT
001030             ASCENDING KEY IS FD-RT-PRODUCT-ID
001040                              FD-RT-MIN-AMOUNT
001050                              FD-RT-MIN-TERM-MONTHS
001060             INDEXED BY FD-RT-IDX.
001070         10  FD-RT-PRODUCT-ID        PIC 9(09).
001080         10  FD-RT-MIN-AMOUNT        PIC S9(13)V99 COMP-3.
001090         10  FD-RT-MAX-AMOUNT        PIC S9(13)V99 COMP-3.
001100         10  FD-RT-MIN-TERM-MONTHS   PIC 9(04).
001110         10  FD-RT-MAX-TERM-MONTHS   PIC 9(04).
001120         10  FD-RT-CLASSIFICATION    PIC X(20).
001130         10  FD-RT-INTEREST-RATE     PIC S9(03)V99 COMP-3.
001140         10  FD-RT-ADDITIONAL-RATE   PIC S9(03)V99 COMP-3.
001150         10  FD-RT-EFFECTIVE-DATE    PIC 9(08).
001160         10  FD-RT-EFF-DT-R REDEFINES
001170             FD-RT-EFFECTIVE-DATE.
001180             15  FD-RT-EFF-CC-YY     PIC 9(04).
001190             15  FD-RT-EFF-MO        PIC 9(02).
001200             15  FD-RT-EFF-DA        PIC 9(02).
001210         10  FD-RT-END-DATE          PIC 9(08).
001220         10  FD-RT-END-DT-R REDEFINES
001230             FD-RT-END-DATE.
001240             15  FD-RT-END-CC-YY     PIC 9(04).
001250             15  FD-RT-END-MO        PIC 9(02).
001260             15  FD-RT-END-DA        PIC 9(02).
001265         10  FILLER                  PIC X(04).
