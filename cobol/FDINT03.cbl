000100****************************************************************
000110* PROGRAM:  FDINT03
000120*           MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM
000130*
000140* AUTHOR :  R. HAUSER
000150*           APPLICATIONS PROGRAMMING
000160*
000170* INSTALLATION.  MIDLAND TRUST DATA CENTER.
000180* DATE-WRITTEN.  JANUARY 1994.
000190* DATE-COMPILED.
000200* SECURITY.  MIDLAND TRUST - INTERNAL USE ONLY.  NOT FOR
000210*            DISCLOSURE OUTSIDE THE DATA CENTER.
000220*
000230* SUBROUTINE TO COMPARE STANDALONE SCENARIOS SHARING A COMMON
000240* PRINCIPAL AND KEEP THE BEST ONE.
000250*   - CALLED BY PROGRAM FDINT01, ONCE PER SCENARIO IN A GROUP
000260*     OF CALC-REQUEST RECORDS THAT CARRY THE SAME COMMON
000270*     PRINCIPAL (CR-0311).
000280*
000290* THE CALLER FLAGS THE FIRST SCENARIO OF EACH GROUP WITH
000300* LK-SCN-RESET-SW = 'Y'.  THIS PROGRAM THEN TREATS THAT
000310* SCENARIO AS THE STARTING BEST, AND KEEPS WHICHEVER SCENARIO
000320* IN THE GROUP PRODUCES THE HIGHEST MATURITY AMOUNT.  ON A TIE
000330* THE EARLIER SCENARIO IS KEPT, BECAUSE THE COMPARISON ONLY
000340* REPLACES THE RUNNING BEST WHEN THE CANDIDATE IS STRICTLY
000350* GREATER.
000360*
000370*****************************************************************
000380* LINKAGE:
000390*      PARAMETERS:
000400*        1: SCENARIO CANDIDATE  (PASSED, NOT CHANGED)
000410*        2: RUNNING BEST SCENARIO (PASSED AND MODIFIED)
000420*****************************************************************
000430*----------------------------------------------------------------*
000440*     CHANGE ACTIVITY :
000450*
000460*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000470*      --------   ----------     -------    --------------------
000480*      01/25/94   D.STOUT        CR-0311    ORIGINAL PROGRAM, TO
000490*                                           SUPPORT THE COMMON-
000500*                                           PRINCIPAL SCENARIO
000510*                                           GROUPS ADDED TO
000520*                                           FDREQLY THE SAME
000530*                                           RELEASE.
000540*      08/30/95   D.STOUT        CR-0349    ADDED THE MATURITY-
000550*                                           DELTA TRACE FIELD
000560*                                           FOR THE AUDIT DUMP.
000570*      11/09/98   J.OKAFOR       Y2K-0007   REVIEWED FOR YEAR 2000
000580*                                           IMPACT.  NO DATE
000590*                                           FIELDS IN THIS
000600*                                           PROGRAM.  NO CHANGE
000610*                                           REQUIRED.
000611*      08/19/03   R.HAUSER       CR-0431    REVIEWED THE WINNER-
000612*                                           KEEP LOGIC AGAINST
000613*                                           FDINT02'S HALF-YEARLY
000614*                                           ROUNDING FIX.  NO
000615*                                           CHANGE REQUIRED.
000620*
000630*****************************************************************
000640 IDENTIFICATION DIVISION.
000650 PROGRAM-ID. FDINT03.
000660 AUTHOR. R. HAUSER.
000670 INSTALLATION. MIDLAND TRUST DATA CENTER.
000680 DATE-WRITTEN. JANUARY 1994.
000690 DATE-COMPILED.
000700 SECURITY. MIDLAND TRUST - INTERNAL USE ONLY.
000710*****************************************************************
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SPECIAL-NAMES.
000750     C01 IS TOP-OF-FORM.
000760 INPUT-OUTPUT SECTION.
000770*****************************************************************
000780 DATA DIVISION.
000790 WORKING-STORAGE SECTION.
000800*
000810 01  WS-FIELDS.
000820     05  WS-PROGRAM-STATUS        PIC X(30) VALUE SPACES.
000830     05  WS-MATURITY-DELTA        PIC S9(13)V99 COMP-3
000840                                    VALUE ZERO.
000850     05  FILLER                   PIC X(10) VALUE SPACES.
000860*
000870*    AUDIT-DUMP VIEW OF WS-MATURITY-DELTA, ADDED PER CR-0349 SO
000880*    THE MARGIN BY WHICH A NEW BEST SCENARIO WON CAN BE READ
000890*    OFF A STORAGE DUMP WITHOUT UNPACKING THE COMP-3 FIELD.
000900*
000910 01  WS-MATURITY-DELTA-R REDEFINES WS-MATURITY-DELTA.
000920     05  WS-DELTA-WHOLE           PIC S9(13).
000930     05  WS-DELTA-FRACTION        PIC V99.
000940*
000950*****************************************************************
000960 LINKAGE SECTION.
000970*
000980 01  LK-SCENARIO-CANDIDATE.
000990     05  LK-SCN-REQUEST-ID        PIC 9(06).
001000*
001010*    SPLIT VIEW OF THE REQUEST ID, KEPT FOR THE SAME REASON THE
001020*    CUSTOMER KEY IS SPLIT IN THE ON-LINE COPYBOOKS - THE FIRST
001030*    THREE DIGITS IDENTIFY THE BATCH THAT ORIGINATED THE
001040*    REQUEST.
001050*
001060     05  LK-SCN-REQ-ID-R REDEFINES LK-SCN-REQUEST-ID.
001070         10  LK-SCN-REQ-PREFIX    PIC 9(03).
001080         10  LK-SCN-REQ-SUFFIX    PIC 9(03).
001090     05  LK-SCN-MATURITY-AMOUNT   PIC S9(13)V99 COMP-3.
001100     05  LK-SCN-RESET-SW          PIC X(01).
001110         88  LK-SCN-START-NEW-GROUP   VALUE 'Y'.
001120     05  FILLER                   PIC X(09).
001130*
001140 01  LK-SCENARIO-BEST.
001150     05  LK-BEST-REQUEST-ID       PIC 9(06).
001160     05  LK-BEST-REQ-ID-R REDEFINES LK-BEST-REQUEST-ID.
001170         10  LK-BEST-REQ-PREFIX   PIC 9(03).
001180         10  LK-BEST-REQ-SUFFIX   PIC 9(03).
001190     05  LK-BEST-MATURITY-AMOUNT  PIC S9(13)V99 COMP-3.
001200     05  FILLER                   PIC X(10).
001210*
001220*****************************************************************
001230 PROCEDURE DIVISION USING LK-SCENARIO-CANDIDATE,
001240                           LK-SCENARIO-BEST.
001250*
001260 000-MAIN.
001270     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
001280     PERFORM 100-COMPARE-SCENARIO THRU 100-EXIT.
001290     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
001300     GOBACK.
001310*
001320*****************************************************************
001330*    100-COMPARE-SCENARIO  -  BUSINESS RULE 10.
001340*****************************************************************
001350 100-COMPARE-SCENARIO.
001360     MOVE 'COMPARING SCENARIO MATURITY' TO WS-PROGRAM-STATUS.
001370     IF LK-SCN-START-NEW-GROUP
001380         MOVE LK-SCN-MATURITY-AMOUNT TO LK-BEST-MATURITY-AMOUNT
001390         MOVE LK-SCN-REQUEST-ID TO LK-BEST-REQUEST-ID.
001400     COMPUTE WS-MATURITY-DELTA =
001410         LK-SCN-MATURITY-AMOUNT - LK-BEST-MATURITY-AMOUNT.
001420     IF LK-SCN-MATURITY-AMOUNT > LK-BEST-MATURITY-AMOUNT
001430         MOVE LK-SCN-MATURITY-AMOUNT TO LK-BEST-MATURITY-AMOUNT
001440         MOVE LK-SCN-REQUEST-ID TO LK-BEST-REQUEST-ID.
001450 100-EXIT.
001460     EXIT.
