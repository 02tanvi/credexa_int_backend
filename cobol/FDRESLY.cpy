000100******************************************************************
000110*                                                                *
000120*      FDRESLY.CPY                                               *
000130*      MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM       *
000140*                                                                *
000150******************************************************************
000160*
000170* THE DESCRIPTION OF THE CALCULATION-RESULT RECORD IS PLACED IN A
000180* COPY BOOK AS A MATTER OF CONVENIENCE.  IT IS ONLY USED BY THE
000190* FDINT0n FAMILY BUT COULD, THEORETICALLY, BE USED BY SOME OTHER
000200* PROGRAM THAT NEEDS TO READ CALCOUT BACK.  SEE FDMTHLY FOR THE
000210* MONTH-BY-MONTH ACCRUAL TABLE FILLED BY FDINT02.
000220*
000230*----------------------------------------------------------------*
000240*     CHANGE ACTIVITY :
000250*
000260*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000270*      --------   ----------     -------    --------------------
000280*      03/14/87   R.HAUSER       INIT       ORIGINAL COPYBOOK.
000290*      01/25/94   D.STOUT        CR-0311    ADDED MONTHLY ACCRUAL
000300*                                           TABLE FOR THE BREAK-
000310*                                           DOWN REPORT.
000320*      04/02/97   S.PATIL        CR-0388    ADDED APY TO THE
000330*                                           OUTPUT RECORD.
000331*      08/19/03   R.HAUSER       CR-0431    REVIEWED THE APY
000332*                                           FIELD WIDTH FOR THE
000333*                                           NEW HALF-YEARLY
000334*                                           PRODUCTS.  NO CHANGE
000335*                                           REQUIRED.
000340*
000350******************************************************************
000360*
000370 01  FD-CALC-RESULT.
000380     05  FD-RES-REQUEST-ID           PIC 9(06).
000390     05  FD-RES-BASE-RATE            PIC S9(03)V99 COMP-3.
000400     05  FD-RES-ADDITIONAL-RATE      PIC S9(03)V99 COMP-3.
000410     05  FD-RES-FINAL-RATE           PIC S9(03)V99 COMP-3.
000420     05  FD-RES-INTEREST-EARNED      PIC S9(13)V99 COMP-3.
000430     05  FD-RES-TDS-AMOUNT           PIC S9(13)V99 COMP-3.
000440     05  FD-RES-NET-INTEREST         PIC S9(13)V99 COMP-3.
000450     05  FD-RES-MATURITY-AMOUNT      PIC S9(13)V99 COMP-3.
000460     05  FD-RES-APY                  PIC S9(03)V99 COMP-3.
000470     05  FILLER                      PIC X(30).
