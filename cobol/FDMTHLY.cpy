000100******************************************************************
000110*                                                                *
000120*      FDMTHLY.CPY                                               *
000130*      MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM       *
000140*                                                                *
000150******************************************************************
000160*
000170* THE DESCRIPTION OF THE MONTH-BY-MONTH ACCRUAL TABLE FILLED BY
000180* FDINT02 IS PLACED IN A COPY BOOK AS A MATTER OF CONVENIENCE. IT
000190* IS PASSED IN THE LINKAGE SECTION FROM FDINT01 TO FDINT02, AND
000200* HELD IN FDINT01'S WORKING STORAGE FOR THE CALCULATION-DETAIL
000210* SECTION OF RPTFILE.
000220*
000230*----------------------------------------------------------------*
000240*     CHANGE ACTIVITY :
000250*
000260*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000270*      --------   ----------     -------    --------------------
000280*      01/25/94   D.STOUT        CR-0311    ORIGINAL COPYBOOK, TO
000290*                                           SUPPORT THE MONTHLY
000300*                                           ACCRUAL BREAKDOWN
000310*                                           REPORT.
000311*      08/19/03   R.HAUSER       CR-0431    REVIEWED THE 360-ROW
000312*                                           CEILING AGAINST THE
000313*                                           MAX TERM SLABS IN
000314*                                           FDRATLY.  STILL WIDE
000315*                                           ENOUGH - NO CHANGE.
000320*
000330******************************************************************
000340*
000350*    360 ENTRIES COVERS A 30 YEAR TERM AT MONTHLY COMPOUNDING,
000360*    THE WIDEST CASE THE SLABS IN FDRATLY ALLOW.
000370*
000380 01  FD-MONTHLY-BREAKDOWN.
000390     05  FD-MTH-TAB-COUNT            PIC S9(04) COMP VALUE ZERO.
000400     05  FD-MTH-TAB OCCURS 1 TO 360 TIMES
000410             DEPENDING ON FD-MTH-TAB-COUNT
000420             INDEXED BY FD-MTH-IDX.
000430         10  FD-MTH-MONTH-NO         PIC 9(04).
000440         10  FD-MTH-OPENING-BALANCE  PIC S9(13)V99 COMP-3.
000450         10  FD-MTH-INTEREST-EARNED  PIC S9(13)V99 COMP-3.
000460         10  FD-MTH-CLOSING-BALANCE  PIC S9(13)V99 COMP-3.
000470         10  FD-MTH-CUML-INTEREST    PIC S9(13)V99 COMP-3.
000475         10  FILLER                  PIC X(04).
