000100******************************************************************
000110*                                                                *
000120*      FDREQLY.CPY                                               *
000130*      MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM       *
000140*                                                                *
000150******************************************************************
000160*
000170* THE DESCRIPTION OF THE CALCULATION-REQUEST RECORD IS PLACED IN A
000180* COPY BOOK AS A MATTER OF CONVENIENCE.  IT IS USED BY FDINT01 TO
000190* READ CALCREQ, AND IS PASSED ON TO FDINT02 AND FDINT03 IN THE
000200* LINKAGE SECTION UNCHANGED.
000210*
000220*----------------------------------------------------------------*
000230*     CHANGE ACTIVITY :
000240*
000250*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000260*      --------   ----------     -------    --------------------
000270*      03/14/87   R.HAUSER       INIT       ORIGINAL COPYBOOK.
000280*      06/02/90   D.STOUT        CR-0177    ADDED THIRD CLASS-
000290*                                           IFICATION SLOT.
000300*      01/25/94   D.STOUT        CR-0311    ADDED COMMON-PRINCIPAL
000310*                                           FOR SCENARIO GROUPS.
000311*      08/19/03   R.HAUSER       CR-0431    REVIEWED THE 3-SLOT
000312*                                           CLASSIFICATION GROUP
000313*                                           FOR THE NEW HALF-
000314*                                           YEARLY PRODUCTS.  NO
000315*                                           CHANGE REQUIRED.
000320*
000330******************************************************************
000340*
000350 01  FD-CALC-REQUEST.
000360     05  FD-REQ-REQUEST-ID           PIC 9(06).
000370     05  FD-REQ-CALC-MODE            PIC X(01).
000380         88  FD-REQ-MODE-STANDALONE      VALUE 'S'.
000390         88  FD-REQ-MODE-PRODUCT         VALUE 'P'.
000400     05  FD-REQ-PRODUCT-ID           PIC 9(09).
000410     05  FD-REQ-PRINCIPAL-AMOUNT     PIC S9(13)V99 COMP-3.
000420     05  FD-REQ-INTEREST-RATE        PIC S9(03)V99 COMP-3.
000430     05  FD-REQ-TENURE               PIC 9(04).
000440     05  FD-REQ-TENURE-UNIT          PIC X(01).
000450         88  FD-REQ-TENURE-MONTHS        VALUE 'M'.
000460         88  FD-REQ-TENURE-YEARS         VALUE 'Y'.
000470     05  FD-REQ-COMPOUNDING-FREQ     PIC X(01).
000480         88  FD-REQ-FREQ-MONTHLY         VALUE 'M'.
000490         88  FD-REQ-FREQ-QUARTERLY       VALUE 'Q'.
000500         88  FD-REQ-FREQ-HALF-YEARLY     VALUE 'H'.
000510         88  FD-REQ-FREQ-ANNUAL          VALUE 'A'.
000520     05  FD-REQ-TDS-RATE             PIC S9(03)V99 COMP-3.
000530     05  FD-REQ-CLASS-GRP.
000540         10  FD-REQ-CLASSIFICATION-1 PIC X(20).
000550         10  FD-REQ-CLASSIFICATION-2 PIC X(20).
000560         10  FD-REQ-CLASSIFICATION-3 PIC X(20).
000570     05  FD-REQ-CLASS-R REDEFINES
000580         FD-REQ-CLASS-GRP.
000590         10  FD-REQ-CLASS-TAB OCCURS 3 TIMES
000600                 PIC X(20).
000610*
000620*    SCENARIO-COMPARISON KEY - SET BY THE EXTRACT/PREP STEP
000630*    WHEN A GROUP OF STANDALONE (S) REQUESTS SHARE ONE PRINCIPAL.
000640*    ZERO WHEN THE REQUEST STANDS ALONE.
000650*
000660     05  FD-REQ-COMMON-PRINCIPAL     PIC S9(13)V99 COMP-3.
000670     05  FILLER                      PIC X(20).
000680
