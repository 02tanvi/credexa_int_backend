000100****************************************************************
000110* PROGRAM:  FDINT01
000120*           MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM
000130*
000140* AUTHOR :  R. HAUSER
000150*           APPLICATIONS PROGRAMMING
000160*
000170* INSTALLATION.  MIDLAND TRUST DATA CENTER.
000180* DATE-WRITTEN.  MARCH 1987.
000190* DATE-COMPILED.
000200* SECURITY.  MIDLAND TRUST - INTERNAL USE ONLY.  NOT FOR
000210*            DISCLOSURE OUTSIDE THE DATA CENTER.
000220*
000230* MAIN CALCULATION BATCH DRIVER FOR THE FIXED DEPOSIT SYSTEM.
000240* READS THE INTEREST-RATE MATRIX AND THE PRODUCT FILE INTO
000250* STORAGE TABLES, THEN READS THE CALCULATION-REQUEST FILE AND,
000260* FOR EACH REQUEST, RESOLVES THE APPLICABLE INTEREST RATE,
000270* CALLS FDINT02 FOR THE COMPOUND-INTEREST/TDS/MATURITY MATH AND
000280* THE MONTH-BY-MONTH BREAKDOWN, COMPUTES THE APY ITSELF, WRITES
000290* THE CALCULATION-OUTPUT RECORD AND THE CALCULATION-DETAIL
000300* SECTION OF THE RUN REPORT, AND (FOR STANDALONE REQUESTS THAT
000310* SHARE A COMMON PRINCIPAL) CALLS FDINT03 TO KEEP THE BEST
000320* SCENARIO OF EACH GROUP.
000330*
000340* THIS PROGRAM DOES NOT VALIDATE PRODUCT RECORDS (SEE FDVAL01)
000350* OR PRODUCE THE PRODUCT-LIST / RATE-MATRIX REPORTS (SEE
000360* FDRPT01).  IT IS RUN AS A SEPARATE JOB STEP FROM BOTH.
000370*
000380*----------------------------------------------------------------*
000390*     CHANGE ACTIVITY :
000400*
000410*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000420*      --------   ----------     -------    --------------------
000430*      03/14/87   R.HAUSER       INIT       ORIGINAL PROGRAM.
000440*      06/02/90   D.STOUT        CR-0177    ADDED SUPPORT FOR A
000450*                                           THIRD CUSTOMER
000460*                                           CLASSIFICATION ON
000470*                                           THE REQUEST RECORD.
000480*      09/18/91   R.HAUSER       CR-0201    ADDED GOLD/PLATINUM/
000490*                                           PREMIUM CLASSES TO
000500*                                           THE RATE MATRIX
000510*                                           LOOKUP.
000520*      01/25/94   D.STOUT        CR-0311    ADDED SCENARIO
000530*                                           COMPARISON FOR
000540*                                           COMMON-PRINCIPAL
000550*                                           REQUEST GROUPS -
000560*                                           CALLS NEW PROGRAM
000570*                                           FDINT03.
000580*      08/30/95   D.STOUT        CR-0349    SPLIT VALID/INVALID
000590*                                           PRODUCT COUNTERS OUT
000600*                                           OF FD-RUN-TOTALS (NO
000610*                                           EFFECT HERE - THIS
000620*                                           PROGRAM DOES NOT SET
000630*                                           THEM, FDVAL01 DOES).
000640*      04/02/97   S.PATIL        CR-0388    ADDED APY TO THE
000650*                                           CALCULATION-DETAIL
000660*                                           SUMMARY LINE AND THE
000670*                                           OUTPUT RECORD.
000680*      11/09/98   J.OKAFOR       Y2K-0007   REPLACED THE 2-DIGIT
000690*                                           RUN-DATE HEADING
000700*                                           WITH ACCEPT ... FROM
000710*                                           DATE READ DIRECTLY
000720*                                           INTO WS-RUN-DATE.
000730*                                           NO 4-DIGIT YEAR IS
000740*                                           NEEDED ANYWHERE IN
000750*                                           THIS PROGRAM'S OWN
000760*                                           ARITHMETIC.
000761*      03/11/02   T.MAGEE        CR-0412    REVIEWED FOR THE NEW
000762*                                           EURO CURRENCY CODE.
000763*                                           NO CHANGE REQUIRED -
000764*                                           THE RATE MATRIX AND
000765*                                           CALC LOGIC ARE ALL
000766*                                           CURRENCY-NEUTRAL.
000770*
000780*****************************************************************
000790 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. FDINT01.
000810 AUTHOR. R. HAUSER.
000820 INSTALLATION. MIDLAND TRUST DATA CENTER.
000830 DATE-WRITTEN. MARCH 1987.
000840 DATE-COMPILED.
000850 SECURITY. MIDLAND TRUST - INTERNAL USE ONLY.
000860*****************************************************************
000870 ENVIRONMENT DIVISION.
000880 CONFIGURATION SECTION.
000890 SPECIAL-NAMES.
000900     C01 IS TOP-OF-FORM
000910     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
000920            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000930 INPUT-OUTPUT SECTION.
000940 FILE-CONTROL.
000950     SELECT RATE-FILE ASSIGN TO RATEFILE
000960         ACCESS IS SEQUENTIAL
000970         FILE STATUS IS WS-RATEFILE-STATUS.
000980     SELECT PRODUCT-FILE ASSIGN TO PRODFILE
000990         ACCESS IS SEQUENTIAL
001000         FILE STATUS IS WS-PRODFILE-STATUS.
001010     SELECT CALCREQ-FILE ASSIGN TO CALCREQ
001020         ACCESS IS SEQUENTIAL
001030         FILE STATUS IS WS-CALCREQ-STATUS.
001040     SELECT CALCOUT-FILE ASSIGN TO CALCOUT
001050         FILE STATUS IS WS-CALCOUT-STATUS.
001060     SELECT RPT-FILE ASSIGN TO RPTFILE
001070         FILE STATUS IS WS-RPTFILE-STATUS.
001080*****************************************************************
001090 DATA DIVISION.
001100 FILE SECTION.
001110*
001120 FD  RATE-FILE
001130     LABEL RECORDS ARE STANDARD
001140     BLOCK CONTAINS 0
001150     RECORDING MODE IS F.
001160     COPY FDRATLY.
001170*
001180 FD  PRODUCT-FILE
001190     LABEL RECORDS ARE STANDARD
001200     BLOCK CONTAINS 0
001210     RECORDING MODE IS F.
001220     COPY FDPRDLY.
001230*
001240 FD  CALCREQ-FILE
001250     LABEL RECORDS ARE STANDARD
001260     BLOCK CONTAINS 0
001270     RECORDING MODE IS F.
001280     COPY FDREQLY.
001290*
001300 FD  CALCOUT-FILE
001310     LABEL RECORDS ARE STANDARD
001320     BLOCK CONTAINS 0
001330     RECORDING MODE IS F.
001340     COPY FDRESLY.
001350*
001360 FD  RPT-FILE
001370     LABEL RECORDS ARE STANDARD
001380     BLOCK CONTAINS 0
001390     RECORDING MODE IS F.
001400 01  REPORT-RECORD                PIC X(132).
001410*
001420*****************************************************************
001430 WORKING-STORAGE SECTION.
001440*
001450 01  WS-RUN-DATE.
001460     05  WS-RUN-YY                PIC 9(02).
001470     05  WS-RUN-MM                PIC 9(02).
001480     05  WS-RUN-DD                PIC 9(02).
001490*
001500 01  WS-FIELDS.
001510     05  WS-RATEFILE-STATUS       PIC X(02) VALUE SPACES.
001520     05  WS-PRODFILE-STATUS       PIC X(02) VALUE SPACES.
001530     05  WS-CALCREQ-STATUS        PIC X(02) VALUE SPACES.
001540     05  WS-CALCOUT-STATUS        PIC X(02) VALUE SPACES.
001550     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACES.
001560     05  WS-RATE-FILE-EOF         PIC X(01) VALUE 'N'.
001570     05  WS-PROD-FILE-EOF         PIC X(01) VALUE 'N'.
001580     05  WS-CALCREQ-EOF           PIC X(01) VALUE 'N'.
001590     05  WS-BASE-FOUND-SW         PIC X(01) VALUE 'N'.
001600     05  WS-TRACE-SWITCH-BYTE     PIC X(01) VALUE 'N'.
001610         88  WS-TRACE-SWITCH-ON       VALUE 'Y'.
001620         88  WS-TRACE-SWITCH-OFF      VALUE 'N'.
001630     05  FILLER                   PIC X(11) VALUE SPACES.
001640*
001650 77  WS-HUNDRED-PCT               PIC S9(03) COMP-3 VALUE 100.
001660 77  WS-MONTHS-PER-YEAR           PIC S9(02) COMP VALUE 12.
001670*
001680 01  WS-CALC-WORK.
001690     05  WS-PERIODS-PER-YEAR      PIC S9(04) COMP VALUE ZERO.
001700     05  WS-TOTAL-MONTHS          PIC S9(04) COMP VALUE ZERO.
001710     05  WS-SUB                   PIC S9(04) COMP VALUE ZERO.
001720     05  WS-CLS-IDX               PIC S9(02) COMP VALUE ZERO.
001730     05  WS-SEEN-IDX              PIC S9(02) COMP VALUE ZERO.
001740     05  WS-CLASS-SEEN-COUNT      PIC S9(02) COMP VALUE ZERO.
001750     05  WS-CLASS-DISTINCT-COUNT  PIC S9(02) COMP VALUE ZERO.
001760     05  WS-DUP-FOUND-SW          PIC X(01) VALUE 'N'.
001770         88  WS-DUP-FOUND             VALUE 'Y'.
001780     05  WS-CLASS-SEEN-TAB OCCURS 3 TIMES PIC X(20).
001790     05  WS-BASE-RATE             PIC S9(03)V99 COMP-3
001800                                    VALUE ZERO.
001810     05  WS-ADDL-RATE             PIC S9(03)V99 COMP-3
001820                                    VALUE ZERO.
001830     05  WS-FINAL-RATE            PIC S9(03)V99 COMP-3
001840                                    VALUE ZERO.
001850     05  FILLER                   PIC X(20) VALUE SPACES.
001860*
001870*    APY WORK FIELDS, HIGH-PRECISION INTERMEDIATE RESULTS -
001880*    SAME TECHNIQUE FDINT02 USES FOR THE COMPOUNDING FACTOR.
001890*
001900 01  WS-APY-WORK.
001910     05  WS-APY-RATE-DECIMAL      PIC S9V9(6) COMP-3
001920                                    VALUE ZERO.
001930     05  WS-APY-PERIODIC-RATE     PIC S9V9(6) COMP-3
001940                                    VALUE ZERO.
001950     05  WS-APY-FACTOR            PIC S9V9(6) COMP-3
001960                                    VALUE ZERO.
001970*
001980*    ALTERNATE VIEW OF WS-APY-FACTOR FOR THE AUDIT TRACE DUMP
001990*    WHEN UPSI-0 IS ON (VERBOSE TRACING - NOT YET WIRED INTO
002000*    THIS RELEASE, RESERVED FOR THE NEXT PHASE OF CR-0388).
002010*
002020 01  WS-APY-FACTOR-R REDEFINES WS-APY-FACTOR.
002030     05  WS-APYF-WHOLE            PIC S9(1).
002040     05  WS-APYF-FRACTION         PIC V9(6).
002050*
002060 01  WS-SCENARIO-GROUP.
002070     05  WS-PRIOR-COMMON-PRINCIPAL PIC S9(13)V99 COMP-3
002080                                    VALUE ZERO.
002090     05  WS-GROUP-ACTIVE-SW       PIC X(01) VALUE 'N'.
002100         88  WS-GROUP-ACTIVE          VALUE 'Y'.
002110     05  FILLER                   PIC X(09) VALUE SPACES.
002120*
002130*****************************************************************
002140*    SMALL FALLBACK TABLE OF EACH PRODUCT'S OWN BASE RATE, USED
002150*    BY 403-FALLBACK-PRODUCT-BASE (RULE 7) WHEN NO MATRIX ROW
002160*    COVERS THE REQUESTED AMOUNT/TERM SLAB.  LOADED ONCE FROM
002170*    PRODUCT-FILE BY 110-LOAD-PRODUCT-BASE-TABLE.
002180*****************************************************************
002190*
002200 01  FD-PRODUCT-BASE-TABLE.
002210     05  FD-PRB-TAB-COUNT         PIC S9(04) COMP VALUE ZERO.
002220     05  FD-PRB-TAB-ENTRY OCCURS 1 TO 500 TIMES
002230             DEPENDING ON FD-PRB-TAB-COUNT
002240             ASCENDING KEY IS FD-PRB-PRODUCT-ID
002250             INDEXED BY FD-PRB-IDX.
002260         10  FD-PRB-PRODUCT-ID    PIC 9(09).
002270         10  FD-PRB-BASE-RATE     PIC S9(03)V99 COMP-3.
002280*
002290     COPY FDWRKLY.
002300     COPY FDMTHLY.
002310*
002320*****************************************************************
002330*    WORK AREAS PASSED TO FDINT02/FDINT03 ON THE CALL STATEMENT.
002340*    FIELD-FOR-FIELD IDENTICAL TO THE LINKAGE SECTIONS OF THOSE
002350*    PROGRAMS SO THE PARAMETER AREAS LINE UP BYTE FOR BYTE.
002360*****************************************************************
002370*
002380 01  WS-CALC-PARMS.
002390     05  WS-CP-PRINCIPAL-AMOUNT   PIC S9(13)V99 COMP-3.
002400     05  WS-CP-FINAL-RATE         PIC S9(03)V99 COMP-3.
002410     05  WS-CP-PERIODS-PER-YEAR   PIC S9(04) COMP.
002420     05  WS-CP-TOTAL-MONTHS       PIC S9(04) COMP.
002430     05  WS-CP-TDS-RATE           PIC S9(03)V99 COMP-3.
002440     05  FILLER                   PIC X(10).
002450*
002460 01  WS-CALC-RESULTS.
002470     05  WS-CR-MATURITY-BEFORE-TDS PIC S9(13)V99 COMP-3.
002480     05  WS-CR-INTEREST-EARNED    PIC S9(13)V99 COMP-3.
002490     05  WS-CR-TDS-AMOUNT         PIC S9(13)V99 COMP-3.
002500     05  WS-CR-NET-INTEREST       PIC S9(13)V99 COMP-3.
002510     05  WS-CR-MATURITY-AFTER-TDS PIC S9(13)V99 COMP-3.
002520     05  FILLER                   PIC X(10).
002530*
002540 01  WS-SCENARIO-CANDIDATE.
002550     05  WS-SCN-REQUEST-ID        PIC 9(06).
002560     05  WS-SCN-MATURITY-AMOUNT   PIC S9(13)V99 COMP-3.
002570     05  WS-SCN-RESET-SW          PIC X(01).
002580     05  FILLER                   PIC X(09).
002590*
002600 01  WS-SCENARIO-BEST.
002610     05  WS-BEST-REQUEST-ID       PIC 9(06).
002620     05  WS-BEST-MATURITY-AMOUNT  PIC S9(13)V99 COMP-3.
002630     05  FILLER                   PIC X(10).
002640*
002650*****************************************************************
002660*        REPORT LINES
002670*****************************************************************
002680 01  RPT-HEADER1.
002690     05  FILLER                   PIC X(38)
002700             VALUE 'FIXED DEPOSIT CALCULATION RUN  DATE: '.
002710     05  RPT-MM                   PIC 99.
002720     05  FILLER                   PIC X VALUE '/'.
002730     05  RPT-DD                   PIC 99.
002740     05  FILLER                   PIC X VALUE '/'.
002750     05  RPT-YY                   PIC 99.
002760     05  FILLER                   PIC X(20) VALUE SPACES.
002770     05  FILLER                   PIC X(65) VALUE SPACES.
002780 01  RPT-CALC-HEADER.
002790     05  FILLER                   PIC X(09) VALUE 'REQUEST: '.
002800     05  RPT-CALC-REQUEST-ID      PIC ZZZZZ9.
002810     05  FILLER                   PIC X(03) VALUE SPACES.
002820     05  FILLER                   PIC X(11) VALUE 'PRINCIPAL: '.
002830     05  RPT-CALC-PRINCIPAL       PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
002840     05  FILLER                   PIC X(03) VALUE SPACES.
002850     05  FILLER                   PIC X(06) VALUE 'RATE: '.
002860     05  RPT-CALC-FINAL-RATE      PIC ZZ9.99.
002870     05  FILLER                   PIC X(03) VALUE SPACES.
002880     05  FILLER                   PIC X(08) VALUE 'TENURE: '.
002890     05  RPT-CALC-TENURE          PIC ZZZ9.
002900     05  FILLER                   PIC X(02) VALUE ' M'.
002910     05  FILLER                   PIC X(06) VALUE ' FREQ:'.
002920     05  RPT-CALC-FREQ            PIC X(01).
002930     05  FILLER                   PIC X(53) VALUE SPACES.
002940 01  RPT-MONTH-HEADER.
002950     05  FILLER                   PIC X(07) VALUE ' MONTH '.
002960     05  FILLER                   PIC X(16) VALUE '     OPENING'.
002970     05  FILLER                   PIC X(16) VALUE '    INTEREST'.
002980     05  FILLER                   PIC X(16) VALUE '     CLOSING'.
002990     05  FILLER                   PIC X(18) VALUE 'CUML-INTEREST'.
003000     05  FILLER                   PIC X(59) VALUE SPACES.
003010 01  RPT-MONTH-DETAIL.
003020     05  RPT-MTH-MONTH-NO         PIC ZZZ9.
003030     05  FILLER                   PIC X(03) VALUE SPACES.
003040     05  RPT-MTH-OPENING          PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003050     05  FILLER                   PIC X(02) VALUE SPACES.
003060     05  RPT-MTH-INTEREST         PIC ZZZ,ZZZ,ZZ9.99.
003070     05  FILLER                   PIC X(02) VALUE SPACES.
003080     05  RPT-MTH-CLOSING          PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003090     05  FILLER                   PIC X(02) VALUE SPACES.
003100     05  RPT-MTH-CUML             PIC ZZZ,ZZZ,ZZ9.99.
003110     05  FILLER                   PIC X(35) VALUE SPACES.
003120 01  RPT-CALC-SUMMARY.
003130     05  FILLER                   PIC X(11) VALUE 'INTEREST: '.
003140     05  RPT-SUM-INTEREST         PIC ZZZ,ZZZ,ZZ9.99.
003150     05  FILLER                   PIC X(03) VALUE SPACES.
003160     05  FILLER                   PIC X(05) VALUE 'TDS: '.
003170     05  RPT-SUM-TDS              PIC ZZZ,ZZZ,ZZ9.99.
003180     05  FILLER                   PIC X(03) VALUE SPACES.
003190     05  FILLER                   PIC X(05) VALUE 'NET: '.
003200     05  RPT-SUM-NET              PIC ZZZ,ZZZ,ZZ9.99.
003210     05  FILLER                   PIC X(03) VALUE SPACES.
003220     05  FILLER                   PIC X(10) VALUE 'MATURITY: '.
003230     05  RPT-SUM-MATURITY         PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003240     05  FILLER                   PIC X(03) VALUE SPACES.
003250     05  FILLER                   PIC X(05) VALUE 'APY: '.
003260     05  RPT-SUM-APY              PIC ZZ9.99.
003270     05  FILLER                   PIC X(28) VALUE SPACES.
003280 01  RPT-SCENARIO-WINNER.
003290     05  FILLER                   PIC X(29)
003300             VALUE 'BEST SCENARIO FOR THE GROUP:'.
003310     05  FILLER                   PIC X(03) VALUE SPACES.
003320     05  FILLER                   PIC X(12) VALUE 'REQUEST ID: '.
003330     05  RPT-WIN-REQUEST-ID       PIC ZZZZZ9.
003340     05  FILLER                   PIC X(03) VALUE SPACES.
003350     05  FILLER                   PIC X(10) VALUE 'MATURITY: '.
003360     05  RPT-WIN-MATURITY         PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
003370     05  FILLER                   PIC X(65) VALUE SPACES.
003380 01  RPT-TOTALS-HDR1.
003390     05  FILLER PIC X(20) VALUE 'RUN TOTALS          '.
003400     05  FILLER PIC X(112) VALUE SPACES.
003410 01  RPT-TOTALS-HDR2.
003420     05  FILLER PIC X(100) VALUE ALL '-'.
003430     05  FILLER PIC X(32) VALUE SPACES.
003440 01  RPT-TOTALS-DETAIL.
003450     05  FILLER              PIC XX       VALUE SPACES.
003460     05  RPT-TOTALS-TYPE     PIC X(15).
003470     05  FILLER              PIC X(4)     VALUE ':   '.
003480     05  RPT-TOTALS-ITEM1    PIC X(11).
003490     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
003500     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1
003510                             PIC ZZZZZZZZ.99.
003520     05  FILLER              PIC X(3)     VALUE SPACES.
003530     05  RPT-TOTALS-ITEM2    PIC X(11).
003540     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
003550     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2
003560                             PIC ZZZZZZZZ.99.
003570     05  FILLER              PIC X(3)     VALUE SPACES.
003580     05  RPT-TOTALS-ITEM3    PIC X(11).
003590     05  RPT-TOTALS-VALUE3   PIC ZZZ,ZZZ,ZZ9.
003600     05  RPT-TOTALS-VALUE3D  REDEFINES RPT-TOTALS-VALUE3
003610                             PIC ZZZZZZZZ.99.
003620     05  FILLER              PIC X(36)    VALUE SPACES.
003630 01  RPT-SPACES.
003640     05  FILLER              PIC X(132)   VALUE SPACES.
003650*
003660*****************************************************************
003670 PROCEDURE DIVISION.
003680*****************************************************************
003690*
003700 000-MAIN.
003710     ACCEPT WS-RUN-DATE FROM DATE.
003720     PERFORM 920-OPEN-FILES THRU 920-EXIT.
003730     PERFORM 800-INIT-REPORT THRU 800-EXIT.
003740     PERFORM 100-LOAD-RATE-TABLE THRU 100-EXIT.
003750     PERFORM 110-LOAD-PRODUCT-BASE-TABLE THRU 110-EXIT.
003760     PERFORM 200-PROCESS-REQUESTS THRU 200-EXIT
003770         UNTIL WS-CALCREQ-EOF = 'Y'.
003780     IF WS-GROUP-ACTIVE
003790         PERFORM 710-PRINT-SCENARIO-WINNER THRU 710-EXIT.
003800     PERFORM 900-PRINT-RUN-TOTALS THRU 900-EXIT.
003810     PERFORM 925-CLOSE-FILES THRU 925-EXIT.
003820     GOBACK.
003830*
003840*****************************************************************
003850*    100-LOAD-RATE-TABLE  -  RATE-FILE READ FULLY INTO
003860*    FD-RATE-TABLE (FDWRKLY) FOR RULES 6 AND 7.
003870*****************************************************************
003880 100-LOAD-RATE-TABLE.
003890     MOVE ZERO TO FD-RATE-TAB-COUNT.
003900     PERFORM 105-READ-RATE-FILE THRU 105-EXIT
003910         UNTIL WS-RATE-FILE-EOF = 'Y'.
003920 100-EXIT.
003930     EXIT.
003940*
003950 105-READ-RATE-FILE.
003960     READ RATE-FILE
003970         AT END MOVE 'Y' TO WS-RATE-FILE-EOF.
003980     IF WS-RATEFILE-STATUS = '10'
003990         MOVE 'Y' TO WS-RATE-FILE-EOF
004000         GO TO 105-EXIT.
004010     IF WS-RATEFILE-STATUS NOT = '00'
004020         DISPLAY 'ERROR READING RATE FILE. RC:'
004030                 WS-RATEFILE-STATUS
004040         MOVE 'Y' TO WS-RATE-FILE-EOF
004050         GO TO 105-EXIT.
004060     ADD 1 TO FD-RATE-TAB-COUNT.
004070     SET FD-RT-IDX TO FD-RATE-TAB-COUNT.
004080     MOVE FD-RTM-PRODUCT-ID       TO FD-RT-PRODUCT-ID(FD-RT-IDX).
004090     MOVE FD-RTM-MIN-AMOUNT       TO FD-RT-MIN-AMOUNT(FD-RT-IDX).
004100     MOVE FD-RTM-MAX-AMOUNT       TO FD-RT-MAX-AMOUNT(FD-RT-IDX).
004110     MOVE FD-RTM-MIN-TERM-MONTHS
004120         TO FD-RT-MIN-TERM-MONTHS(FD-RT-IDX).
004130     MOVE FD-RTM-MAX-TERM-MONTHS
004140         TO FD-RT-MAX-TERM-MONTHS(FD-RT-IDX).
004150     MOVE FD-RTM-CLASSIFICATION
004160         TO FD-RT-CLASSIFICATION(FD-RT-IDX).
004170     MOVE FD-RTM-INTEREST-RATE
004180         TO FD-RT-INTEREST-RATE(FD-RT-IDX).
004190     MOVE FD-RTM-ADDITIONAL-RATE
004200         TO FD-RT-ADDITIONAL-RATE(FD-RT-IDX).
004210     ADD 1 TO FD-TOT-RATE-ROWS-LISTED.
004220 105-EXIT.
004230     EXIT.
004240*
004250*****************************************************************
004260*    110-LOAD-PRODUCT-BASE-TABLE  -  PRODUCT-FILE READ FULLY
004270*    INTO FD-PRODUCT-BASE-TABLE FOR THE RULE 7 FALLBACK.
004280*****************************************************************
004290 110-LOAD-PRODUCT-BASE-TABLE.
004300     MOVE ZERO TO FD-PRB-TAB-COUNT.
004310     PERFORM 115-READ-PRODUCT-FILE THRU 115-EXIT
004320         UNTIL WS-PROD-FILE-EOF = 'Y'.
004330 110-EXIT.
004340     EXIT.
004350*
004360 115-READ-PRODUCT-FILE.
004370     READ PRODUCT-FILE
004380         AT END MOVE 'Y' TO WS-PROD-FILE-EOF.
004390     IF WS-PRODFILE-STATUS = '10'
004400         MOVE 'Y' TO WS-PROD-FILE-EOF
004410         GO TO 115-EXIT.
004420     IF WS-PRODFILE-STATUS NOT = '00'
004430         DISPLAY 'ERROR READING PRODUCT FILE. RC:'
004440                 WS-PRODFILE-STATUS
004450         MOVE 'Y' TO WS-PROD-FILE-EOF
004460         GO TO 115-EXIT.
004470     ADD 1 TO FD-PRB-TAB-COUNT.
004480     SET FD-PRB-IDX TO FD-PRB-TAB-COUNT.
004490     MOVE FD-PRD-PRODUCT-ID
004500         TO FD-PRB-PRODUCT-ID(FD-PRB-IDX).
004510     MOVE FD-PRD-BASE-INT-RATE
004520         TO FD-PRB-BASE-RATE(FD-PRB-IDX).
004530 115-EXIT.
004540     EXIT.
004550*
004560*****************************************************************
004570*    200-PROCESS-REQUESTS  -  MAIN CALCREQ-FILE LOOP.
004580*****************************************************************
004590 200-PROCESS-REQUESTS.
004600     PERFORM 210-READ-CALCREQ-FILE THRU 210-EXIT.
004610     IF WS-CALCREQ-EOF = 'Y'
004620         GO TO 200-EXIT.
004630     PERFORM 225-APPLY-COMMON-PRINCIPAL THRU 225-EXIT.
004640     PERFORM 220-RESOLVE-TENURE-AND-FREQ THRU 220-EXIT.
004650     IF FD-REQ-MODE-STANDALONE
004660         PERFORM 300-RESOLVE-STANDALONE-RATE THRU 300-EXIT
004670     ELSE
004680         PERFORM 400-RESOLVE-PRODUCT-RATE THRU 400-EXIT.
004690     COMPUTE WS-FINAL-RATE = WS-BASE-RATE + WS-ADDL-RATE.
004700     PERFORM 500-CALL-INTEREST-CALC THRU 500-EXIT.
004710     PERFORM 550-COMPUTE-APY THRU 550-EXIT.
004720     PERFORM 600-WRITE-CALC-RESULT THRU 600-EXIT.
004730     PERFORM 650-ACCUM-RUN-TOTALS THRU 650-EXIT.
004740     IF FD-REQ-MODE-STANDALONE
004750         PERFORM 700-SCENARIO-COMPARE THRU 700-EXIT.
004760 200-EXIT.
004770     EXIT.
004780*
004790 210-READ-CALCREQ-FILE.
004800     READ CALCREQ-FILE
004810         AT END MOVE 'Y' TO WS-CALCREQ-EOF.
004820     IF WS-CALCREQ-STATUS = '10'
004830         MOVE 'Y' TO WS-CALCREQ-EOF
004840         GO TO 210-EXIT.
004850     IF WS-CALCREQ-STATUS NOT = '00'
004860         DISPLAY 'ERROR READING CALCREQ FILE. RC:'
004870                 WS-CALCREQ-STATUS
004880         MOVE 'Y' TO WS-CALCREQ-EOF.
004890 210-EXIT.
004900     EXIT.
004910*
004920*****************************************************************
004930*    225-APPLY-COMMON-PRINCIPAL  -  PART OF BUSINESS RULE 10 -
004940*    A NON-ZERO COMMON PRINCIPAL OVERRIDES THE REQUEST'S OWN
004950*    PRINCIPAL BEFORE ANY RATE RESOLUTION OR INTEREST MATH.
004960*****************************************************************
004970 225-APPLY-COMMON-PRINCIPAL.
004980     IF FD-REQ-COMMON-PRINCIPAL NOT = ZERO
004990         MOVE FD-REQ-COMMON-PRINCIPAL TO FD-REQ-PRINCIPAL-AMOUNT.
005000 225-EXIT.
005010     EXIT.
005020*
005030*****************************************************************
005040*    220-RESOLVE-TENURE-AND-FREQ  -  DEFAULTS AND UNIT
005050*    CONVERSION FOR BUSINESS RULE 8.
005060*****************************************************************
005070 220-RESOLVE-TENURE-AND-FREQ.
005080     IF FD-REQ-TENURE-UNIT = SPACES
005090         MOVE 'M' TO FD-REQ-TENURE-UNIT.
005100     IF FD-REQ-COMPOUNDING-FREQ = SPACES
005110         MOVE 'Q' TO FD-REQ-COMPOUNDING-FREQ.
005120     IF FD-REQ-TENURE-YEARS
005130         COMPUTE WS-TOTAL-MONTHS =
005140             FD-REQ-TENURE * WS-MONTHS-PER-YEAR
005150     ELSE
005160         MOVE FD-REQ-TENURE TO WS-TOTAL-MONTHS.
005170     IF FD-REQ-FREQ-MONTHLY
005180         MOVE 12 TO WS-PERIODS-PER-YEAR
005190     ELSE IF FD-REQ-FREQ-QUARTERLY
005200         MOVE 4 TO WS-PERIODS-PER-YEAR
005210     ELSE IF FD-REQ-FREQ-HALF-YEARLY
005220         MOVE 2 TO WS-PERIODS-PER-YEAR
005230     ELSE
005240         MOVE 1 TO WS-PERIODS-PER-YEAR.
005250 220-EXIT.
005260     EXIT.
005270*
005280*****************************************************************
005290*    300-RESOLVE-STANDALONE-RATE  -  BUSINESS RULE 5.
005300*****************************************************************
005310 300-RESOLVE-STANDALONE-RATE.
005320     MOVE FD-REQ-INTEREST-RATE TO WS-BASE-RATE.
005330     MOVE ZERO TO WS-ADDL-RATE.
005340     MOVE ZERO TO WS-CLASS-SEEN-COUNT.
005350     PERFORM 305-DEDUP-AND-ADD-STANDALONE THRU 305-EXIT
005360         VARYING WS-CLS-IDX FROM 1 BY 1
005370         UNTIL WS-CLS-IDX > 3.
005380     PERFORM 410-CAP-ADDITIONAL-RATE THRU 410-EXIT.
005390 300-EXIT.
005400     EXIT.
005410*
005420 305-DEDUP-AND-ADD-STANDALONE.
005430     IF FD-REQ-CLASS-TAB(WS-CLS-IDX) = SPACES
005440         GO TO 305-EXIT.
005450     MOVE 'N' TO WS-DUP-FOUND-SW.
005460     PERFORM 405-CHECK-SEEN THRU 405-EXIT
005470         VARYING WS-SEEN-IDX FROM 1 BY 1
005480         UNTIL WS-SEEN-IDX > WS-CLASS-SEEN-COUNT.
005490     IF WS-DUP-FOUND
005500         GO TO 305-EXIT.
005510     ADD 1 TO WS-CLASS-SEEN-COUNT.
005520     MOVE FD-REQ-CLASS-TAB(WS-CLS-IDX)
005530         TO WS-CLASS-SEEN-TAB(WS-CLASS-SEEN-COUNT).
005540     PERFORM 307-FIND-STANDALONE-CLASS-RATE THRU 307-EXIT.
005550 305-EXIT.
005560     EXIT.
005570*
005580 307-FIND-STANDALONE-CLASS-RATE.
005590     SET FD-CLASS-IDX TO 1.
005600     SEARCH FD-CLASS-ENTRY
005610         AT END NEXT SENTENCE
005620         WHEN FD-CLASS-NAME(FD-CLASS-IDX) =
005630                 FD-REQ-CLASS-TAB(WS-CLS-IDX)
005640             ADD FD-CLASS-ADDL-RATE(FD-CLASS-IDX) TO WS-ADDL-RATE.
005650 307-EXIT.
005660     EXIT.
005670*
005680*****************************************************************
005690*    405-CHECK-SEEN  -  SHARED DEDUP HELPER FOR RULES 5 AND 6.
005700*****************************************************************
005710 405-CHECK-SEEN.
005720     IF WS-CLASS-SEEN-TAB(WS-SEEN-IDX) =
005730             FD-REQ-CLASS-TAB(WS-CLS-IDX)
005740         MOVE 'Y' TO WS-DUP-FOUND-SW.
005750 405-EXIT.
005760     EXIT.
005770*
005780*****************************************************************
005790*    400-RESOLVE-PRODUCT-RATE  -  BUSINESS RULES 6 AND 7.
005800*****************************************************************
005810 400-RESOLVE-PRODUCT-RATE.
005820     PERFORM 401-FIND-BASE-RATE-ROW THRU 401-EXIT.
005830     PERFORM 402-SUM-ADDITIONAL-RATE THRU 402-EXIT.
005840     PERFORM 410-CAP-ADDITIONAL-RATE THRU 410-EXIT.
005850 400-EXIT.
005860     EXIT.
005870*
005880 401-FIND-BASE-RATE-ROW.
005890     MOVE ZERO TO WS-BASE-RATE.
005900     MOVE 'N' TO WS-BASE-FOUND-SW.
005910     SET FD-RT-IDX TO 1.
005920     SEARCH FD-RATE-TAB-ENTRY
005930         AT END NEXT SENTENCE
005940         WHEN FD-RT-PRODUCT-ID(FD-RT-IDX) = FD-REQ-PRODUCT-ID
005950          AND FD-RT-CLASSIFICATION(FD-RT-IDX) = SPACES
005960          AND FD-REQ-PRINCIPAL-AMOUNT NOT <
005970                  FD-RT-MIN-AMOUNT(FD-RT-IDX)
005980          AND FD-REQ-PRINCIPAL-AMOUNT NOT >
005990                  FD-RT-MAX-AMOUNT(FD-RT-IDX)
006000          AND WS-TOTAL-MONTHS NOT <
006010                  FD-RT-MIN-TERM-MONTHS(FD-RT-IDX)
006020          AND WS-TOTAL-MONTHS NOT >
006030                  FD-RT-MAX-TERM-MONTHS(FD-RT-IDX)
006040             MOVE FD-RT-INTEREST-RATE(FD-RT-IDX) TO WS-BASE-RATE
006050             MOVE 'Y' TO WS-BASE-FOUND-SW.
006060     IF WS-BASE-FOUND-SW NOT = 'Y'
006070         PERFORM 403-FALLBACK-PRODUCT-BASE THRU 403-EXIT.
006080 401-EXIT.
006090     EXIT.
006100*
006110 403-FALLBACK-PRODUCT-BASE.
006120     MOVE ZERO TO WS-BASE-RATE.
006130     SET FD-PRB-IDX TO 1.
006140     SEARCH FD-PRB-TAB-ENTRY
006150         AT END NEXT SENTENCE
006160         WHEN FD-PRB-PRODUCT-ID(FD-PRB-IDX) = FD-REQ-PRODUCT-ID
006170             MOVE FD-PRB-BASE-RATE(FD-PRB-IDX) TO WS-BASE-RATE.
006180 403-EXIT.
006190     EXIT.
006200*
006210 402-SUM-ADDITIONAL-RATE.
006220     MOVE ZERO TO WS-ADDL-RATE.
006230     MOVE ZERO TO WS-CLASS-SEEN-COUNT.
006240     MOVE ZERO TO WS-CLASS-DISTINCT-COUNT.
006250     PERFORM 404-DEDUP-AND-ADD-PRODUCT THRU 404-EXIT
006260         VARYING WS-CLS-IDX FROM 1 BY 1
006270         UNTIL WS-CLS-IDX > 3.
006280 402-EXIT.
006290     EXIT.
006300*
006310 404-DEDUP-AND-ADD-PRODUCT.
006320     IF FD-REQ-CLASS-TAB(WS-CLS-IDX) = SPACES
006330         GO TO 404-EXIT.
006340     IF WS-CLASS-DISTINCT-COUNT NOT < 2
006350         GO TO 404-EXIT.
006360     MOVE 'N' TO WS-DUP-FOUND-SW.
006370     PERFORM 405-CHECK-SEEN THRU 405-EXIT
006380         VARYING WS-SEEN-IDX FROM 1 BY 1
006390         UNTIL WS-SEEN-IDX > WS-CLASS-SEEN-COUNT.
006400     IF WS-DUP-FOUND
006410         GO TO 404-EXIT.
006420     ADD 1 TO WS-CLASS-SEEN-COUNT.
006430     MOVE FD-REQ-CLASS-TAB(WS-CLS-IDX)
006440         TO WS-CLASS-SEEN-TAB(WS-CLASS-SEEN-COUNT).
006450     ADD 1 TO WS-CLASS-DISTINCT-COUNT.
006460     PERFORM 406-FIND-CLASS-ADDL-RATE THRU 406-EXIT.
006470 404-EXIT.
006480     EXIT.
006490*
006500 406-FIND-CLASS-ADDL-RATE.
006510     SET FD-RT-IDX TO 1.
006520     SEARCH FD-RATE-TAB-ENTRY
006530         AT END NEXT SENTENCE
006540         WHEN FD-RT-PRODUCT-ID(FD-RT-IDX) = FD-REQ-PRODUCT-ID
006550          AND FD-RT-CLASSIFICATION(FD-RT-IDX) =
006560                  FD-REQ-CLASS-TAB(WS-CLS-IDX)
006570             ADD FD-RT-ADDITIONAL-RATE(FD-RT-IDX) TO WS-ADDL-RATE.
006580 406-EXIT.
006590     EXIT.
006600*
006610 410-CAP-ADDITIONAL-RATE.
006620     IF WS-ADDL-RATE > FD-ADDL-RATE-CAP
006630         MOVE FD-ADDL-RATE-CAP TO WS-ADDL-RATE.
006640 410-EXIT.
006650     EXIT.
006660*
006670*****************************************************************
006680*    500-CALL-INTEREST-CALC  -  BUSINESS RULES 1, 2, 3, 9.
006690*****************************************************************
006700 500-CALL-INTEREST-CALC.
006710     MOVE FD-REQ-PRINCIPAL-AMOUNT TO WS-CP-PRINCIPAL-AMOUNT.
006720     MOVE WS-FINAL-RATE           TO WS-CP-FINAL-RATE.
006730     MOVE WS-PERIODS-PER-YEAR     TO WS-CP-PERIODS-PER-YEAR.
006740     MOVE WS-TOTAL-MONTHS         TO WS-CP-TOTAL-MONTHS.
006750     MOVE FD-REQ-TDS-RATE         TO WS-CP-TDS-RATE.
006760     CALL 'FDINT02' USING WS-CALC-PARMS, WS-CALC-RESULTS,
006770                           FD-MONTHLY-BREAKDOWN.
006780 500-EXIT.
006790     EXIT.
006800*
006810*****************************************************************
006820*    550-COMPUTE-APY  -  BUSINESS RULE 4.  DONE HERE, NOT
006830*    DELEGATED TO FDINT02 (SEE CR-0388 IN THE CHANGE LOG).
006840*****************************************************************
006850 550-COMPUTE-APY.
006860     COMPUTE WS-APY-RATE-DECIMAL = WS-FINAL-RATE / WS-HUNDRED-PCT.
006870     COMPUTE WS-APY-PERIODIC-RATE =
006880         1 + (WS-APY-RATE-DECIMAL / WS-PERIODS-PER-YEAR).
006890     COMPUTE WS-APY-FACTOR =
006900         (WS-APY-PERIODIC-RATE ** WS-PERIODS-PER-YEAR) - 1.
006910     COMPUTE FD-RES-APY ROUNDED = WS-APY-FACTOR * WS-HUNDRED-PCT.
006920 550-EXIT.
006930     EXIT.
006940*
006950*****************************************************************
006960*    600-WRITE-CALC-RESULT  -  CALCOUT-FILE PLUS THE CALC-
006970*    DETAIL/MONTHLY BREAKDOWN SECTION OF THE RUN REPORT.
006980*****************************************************************
006990 600-WRITE-CALC-RESULT.
007000     MOVE FD-REQ-REQUEST-ID       TO FD-RES-REQUEST-ID.
007010     MOVE WS-BASE-RATE            TO FD-RES-BASE-RATE.
007020     MOVE WS-ADDL-RATE            TO FD-RES-ADDITIONAL-RATE.
007030     MOVE WS-FINAL-RATE           TO FD-RES-FINAL-RATE.
007040     MOVE WS-CR-INTEREST-EARNED   TO FD-RES-INTEREST-EARNED.
007050     MOVE WS-CR-TDS-AMOUNT        TO FD-RES-TDS-AMOUNT.
007060     MOVE WS-CR-NET-INTEREST      TO FD-RES-NET-INTEREST.
007070     MOVE WS-CR-MATURITY-AFTER-TDS TO FD-RES-MATURITY-AMOUNT.
007080     WRITE FD-CALC-RESULT.
007090     PERFORM 610-PRINT-CALC-DETAIL THRU 610-EXIT.
007100 600-EXIT.
007110     EXIT.
007120*
007130 610-PRINT-CALC-DETAIL.
007140     MOVE FD-REQ-REQUEST-ID       TO RPT-CALC-REQUEST-ID.
007150     MOVE FD-REQ-PRINCIPAL-AMOUNT TO RPT-CALC-PRINCIPAL.
007160     MOVE WS-FINAL-RATE           TO RPT-CALC-FINAL-RATE.
007170     MOVE WS-TOTAL-MONTHS         TO RPT-CALC-TENURE.
007180     MOVE FD-REQ-COMPOUNDING-FREQ TO RPT-CALC-FREQ.
007190     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
007200     WRITE REPORT-RECORD FROM RPT-CALC-HEADER.
007210     WRITE REPORT-RECORD FROM RPT-MONTH-HEADER.
007220     PERFORM 620-PRINT-MONTH-LINE THRU 620-EXIT
007230         VARYING WS-SUB FROM 1 BY 1
007240         UNTIL WS-SUB > FD-MTH-TAB-COUNT.
007250     MOVE FD-RES-INTEREST-EARNED  TO RPT-SUM-INTEREST.
007260     MOVE FD-RES-TDS-AMOUNT       TO RPT-SUM-TDS.
007270     MOVE FD-RES-NET-INTEREST     TO RPT-SUM-NET.
007280     MOVE FD-RES-MATURITY-AMOUNT  TO RPT-SUM-MATURITY.
007290     MOVE FD-RES-APY              TO RPT-SUM-APY.
007300     WRITE REPORT-RECORD FROM RPT-CALC-SUMMARY.
007310 610-EXIT.
007320     EXIT.
007330*
007340 620-PRINT-MONTH-LINE.
007350     MOVE FD-MTH-MONTH-NO(WS-SUB)        TO RPT-MTH-MONTH-NO.
007360     MOVE FD-MTH-OPENING-BALANCE(WS-SUB) TO RPT-MTH-OPENING.
007370     MOVE FD-MTH-INTEREST-EARNED(WS-SUB) TO RPT-MTH-INTEREST.
007380     MOVE FD-MTH-CLOSING-BALANCE(WS-SUB) TO RPT-MTH-CLOSING.
007390     MOVE FD-MTH-CUML-INTEREST(WS-SUB)   TO RPT-MTH-CUML.
007400     WRITE REPORT-RECORD FROM RPT-MONTH-DETAIL.
007410 620-EXIT.
007420     EXIT.
007430*
007440 650-ACCUM-RUN-TOTALS.
007450     ADD 1 TO FD-TOT-REQUESTS.
007460     ADD FD-REQ-PRINCIPAL-AMOUNT  TO FD-TOT-PRINCIPAL.
007470     ADD FD-RES-INTEREST-EARNED   TO FD-TOT-INTEREST.
007480     ADD FD-RES-TDS-AMOUNT        TO FD-TOT-TDS.
007490     ADD FD-RES-MATURITY-AMOUNT   TO FD-TOT-MATURITY.
007500 650-EXIT.
007510     EXIT.
007520*
007530*****************************************************************
007540*    700-SCENARIO-COMPARE  -  BUSINESS RULE 10.  ENTERED ONLY
007550*    FOR STANDALONE REQUESTS.  A CHANGE IN FD-REQ-COMMON-
007560*    PRINCIPAL (INCLUDING A DROP BACK TO ZERO) CLOSES THE
007570*    CURRENT GROUP AND PRINTS ITS WINNER BEFORE STARTING OVER.
007580*****************************************************************
007590 700-SCENARIO-COMPARE.
007600     IF FD-REQ-COMMON-PRINCIPAL = ZERO
007610         GO TO 700-EXIT.
007620     IF FD-REQ-COMMON-PRINCIPAL = WS-PRIOR-COMMON-PRINCIPAL
007630         GO TO 715-SAME-GROUP.
007640     MOVE 'Y' TO WS-SCN-RESET-SW.
007650     IF WS-GROUP-ACTIVE
007660         PERFORM 710-PRINT-SCENARIO-WINNER THRU 710-EXIT.
007670     MOVE 'Y' TO WS-GROUP-ACTIVE-SW.
007680     GO TO 720-CALL-COMPARE.
007690 715-SAME-GROUP.
007700     MOVE 'N' TO WS-SCN-RESET-SW.
007710 720-CALL-COMPARE.
007720     MOVE FD-REQ-COMMON-PRINCIPAL TO WS-PRIOR-COMMON-PRINCIPAL.
007730     MOVE FD-REQ-REQUEST-ID       TO WS-SCN-REQUEST-ID.
007740     MOVE FD-RES-MATURITY-AMOUNT  TO WS-SCN-MATURITY-AMOUNT.
007750     CALL 'FDINT03' USING WS-SCENARIO-CANDIDATE, WS-SCENARIO-BEST.
007760 700-EXIT.
007770     EXIT.
007780*
007790 710-PRINT-SCENARIO-WINNER.
007800     MOVE WS-BEST-REQUEST-ID      TO RPT-WIN-REQUEST-ID.
007810     MOVE WS-BEST-MATURITY-AMOUNT TO RPT-WIN-MATURITY.
007820     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
007830     WRITE REPORT-RECORD FROM RPT-SCENARIO-WINNER.
007840     MOVE 'N' TO WS-GROUP-ACTIVE-SW.
007850 710-EXIT.
007860     EXIT.
007870*
007880 800-INIT-REPORT.
007890     MOVE WS-RUN-MM TO RPT-MM.
007900     MOVE WS-RUN-DD TO RPT-DD.
007910     MOVE WS-RUN-YY TO RPT-YY.
007920     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
007930 800-EXIT.
007940     EXIT.
007950*
007960 900-PRINT-RUN-TOTALS.
007970     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
007980     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1.
007990     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR2.
008000     MOVE SPACES TO RPT-TOTALS-DETAIL.
008010     MOVE 'REQUESTS:      ' TO RPT-TOTALS-TYPE.
008020     MOVE '     COUNT:' TO RPT-TOTALS-ITEM1.
008030     MOVE FD-TOT-REQUESTS TO RPT-TOTALS-VALUE1.
008040     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
008050     MOVE SPACES TO RPT-TOTALS-DETAIL.
008060     MOVE 'PRINCIPAL:     ' TO RPT-TOTALS-TYPE.
008070     MOVE '     TOTAL:' TO RPT-TOTALS-ITEM1.
008080     MOVE FD-TOT-PRINCIPAL TO RPT-TOTALS-VALUE1D.
008090     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
008100     MOVE SPACES TO RPT-TOTALS-DETAIL.
008110     MOVE 'INTEREST:      ' TO RPT-TOTALS-TYPE.
008120     MOVE '     TOTAL:' TO RPT-TOTALS-ITEM1.
008130     MOVE FD-TOT-INTEREST TO RPT-TOTALS-VALUE1D.
008140     MOVE '       TDS:' TO RPT-TOTALS-ITEM2.
008150     MOVE FD-TOT-TDS TO RPT-TOTALS-VALUE2D.
008160     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
008170     MOVE SPACES TO RPT-TOTALS-DETAIL.
008180     MOVE 'MATURITY:      ' TO RPT-TOTALS-TYPE.
008190     MOVE '     TOTAL:' TO RPT-TOTALS-ITEM1.
008200     MOVE FD-TOT-MATURITY TO RPT-TOTALS-VALUE1D.
008210     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
008220 900-EXIT.
008230     EXIT.
008240*
008250 920-OPEN-FILES.
008260     OPEN INPUT  RATE-FILE
008270          INPUT  PRODUCT-FILE
008280          INPUT  CALCREQ-FILE
008290          OUTPUT CALCOUT-FILE
008300          OUTPUT RPT-FILE.
008310     IF WS-RATEFILE-STATUS NOT = '00'
008320         DISPLAY 'ERROR OPENING RATE FILE. RC:' WS-RATEFILE-STATUS
008330         MOVE 16 TO RETURN-CODE
008340         MOVE 'Y' TO WS-CALCREQ-EOF.
008350     IF WS-PRODFILE-STATUS NOT = '00'
008360         DISPLAY 'ERROR OPENING PRODUCT FILE. RC:'
008370                 WS-PRODFILE-STATUS
008380         MOVE 16 TO RETURN-CODE
008390         MOVE 'Y' TO WS-CALCREQ-EOF.
008400     IF WS-CALCREQ-STATUS NOT = '00'
008410         DISPLAY 'ERROR OPENING CALCREQ FILE. RC:'
008420                 WS-CALCREQ-STATUS
008430         MOVE 16 TO RETURN-CODE
008440         MOVE 'Y' TO WS-CALCREQ-EOF.
008450     IF WS-CALCOUT-STATUS NOT = '00'
008460         DISPLAY 'ERROR OPENING CALCOUT FILE. RC:'
008470                 WS-CALCOUT-STATUS
008480         MOVE 16 TO RETURN-CODE
008490         MOVE 'Y' TO WS-CALCREQ-EOF.
008500     IF WS-RPTFILE-STATUS NOT = '00'
008510         DISPLAY 'ERROR OPENING RPT FILE. RC:' WS-RPTFILE-STATUS
008520         MOVE 16 TO RETURN-CODE
008530         MOVE 'Y' TO WS-CALCREQ-EOF.
008540 920-EXIT.
008550     EXIT.
008560*
008570 925-CLOSE-FILES.
008580     CLOSE RATE-FILE
008590           PRODUCT-FILE
008600           CALCREQ-FILE
008610           CALCOUT-FILE
008620           RPT-FILE.
008630 925-EXIT.
008640     EXIT.
