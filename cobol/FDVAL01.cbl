000100****************************************************************
000110* PROGRAM:  FDVAL01
000120*           MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM
000130*
000140* AUTHOR :  D. STOUT
000150*           APPLICATIONS PROGRAMMING
000160*
000170* INSTALLATION.  MIDLAND TRUST DATA CENTER.
000180* DATE-WRITTEN.  JULY 1989.
000190* DATE-COMPILED.
000200* SECURITY.  MIDLAND TRUST - INTERNAL USE ONLY.  NOT FOR
000210*            DISCLOSURE OUTSIDE THE DATA CENTER.
000220*
000230* PRODUCT VALIDATION BATCH DRIVER FOR THE FIXED DEPOSIT SYSTEM.
000240* READS PRODFILE AND, FOR EACH PRODUCT, RUNS THE FIELD-LEVEL AND
000250* CROSS-FIELD CHECKS (CODE FORMAT, CURRENCY CODE, AMOUNT/TERM
000260* RANGES, DATE ORDER, TDS CONSISTENCY, BASE-RATE RANGE), WRITES
000270* A VALID/INVALID LINE CARRYING THE NAME OF THE FIRST RULE THAT
000280* FAILED, AND NOTES WHETHER THE PRODUCT IS ACTIVE ON THE RUN
000290* DATE.  A FAILING PRODUCT IS REPORTED BUT NOT REMOVED FROM
000300* PRODFILE - THIS PROGRAM IS A CHECK, NOT A CLEANUP JOB.
000310*
000320* THIS PROGRAM DOES NOT PRICE ANY DEPOSIT (SEE FDINT01) OR
000330* PRODUCE THE PRODUCT-LIST/RATE-MATRIX REPORTS (SEE FDRPT01).
000340*
000350*----------------------------------------------------------------*
000360*     CHANGE ACTIVITY :
000370*
000380*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000390*      --------   ----------     -------    --------------------
000400*      07/14/89   D.STOUT        INIT       ORIGINAL PROGRAM.
000410*      09/18/91   R.HAUSER       CR-0201    ADDED GOLD/PLATINUM/
000420*                                           PREMIUM TO THE
000430*                                           CURRENCY-CODE CLASS
000440*                                           TEST COMMENT (NO
000450*                                           LOGIC CHANGE - THOSE
000460*                                           CLASSES DO NOT AFFECT
000470*                                           PRODUCT VALIDATION).
000480*      04/22/93   D.STOUT        CR-0298    WIDENED THE PRODUCT
000490*                                           NAME COLUMN ON THE
000500*                                           REPORT TO MATCH THE
000510*                                           WIDER FDPRDLY FIELD.
000520*      08/30/95   D.STOUT        CR-0349    SPLIT FD-TOT-PRD-
000530*                                           VALID/INVALID OUT OF
000540*                                           THE OLD SINGLE
000550*                                           COUNTER SO FDRPT01
000560*                                           COULD REPORT BOTH.
000570*      11/09/98   J.OKAFOR       Y2K-0007   ADDED 270-CENTURY-
000580*                                           WINDOW SO THE 2-DIGIT
000590*                                           ACCEPT FROM DATE YEAR
000600*                                           EXPANDS CORRECTLY FOR
000610*                                           THE ACTIVE-ON-DATE
000620*                                           CHECK (RULE 12).
000630*                                           YEARS 00-49 WINDOW TO
000640*                                           2000-2049, 50-99
000650*                                           WINDOW TO 1950-1999.
000651*      03/11/02   T.MAGEE        CR-0412    REVIEWED THE CURR-
000652*                                           ENCY-CODE CHECK (RULE
000653*                                           11) FOR THE NEW EURO
000654*                                           CODE.  NO CHANGE
000655*                                           REQUIRED - THE CLASS
000656*                                           TEST ALREADY ACCEPTS
000657*                                           ANY 3 LETTER CODE.
000660*
000670*****************************************************************
000680 IDENTIFICATION DIVISION.
000690 PROGRAM-ID. FDVAL01.
000700 AUTHOR. D. STOUT.
000710 INSTALLATION. MIDLAND TRUST DATA CENTER.
000720 DATE-WRITTEN. JULY 1989.
000730 DATE-COMPILED.
000740 SECURITY. MIDLAND TRUST - INTERNAL USE ONLY.
000750*****************************************************************
000760 ENVIRONMENT DIVISION.
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     C01 IS TOP-OF-FORM
000800     CLASS WS-UPPER-ALPHA-CLASS IS 'A' THRU 'Z'
000810     UPSI-0 ON STATUS IS WS-TRACE-SWITCH-ON
000820            OFF STATUS IS WS-TRACE-SWITCH-OFF.
000830 INPUT-OUTPUT SECTION.
000840 FILE-CONTROL.
000850     SELECT PRODUCT-FILE ASSIGN TO PRODFILE
000860         ACCESS IS SEQUENTIAL
000870         FILE STATUS IS WS-PRODFILE-STATUS.
000880     SELECT RPT-FILE ASSIGN TO RPTFILE
000890         FILE STATUS IS WS-RPTFILE-STATUS.
000900*****************************************************************
000910 DATA DIVISION.
000920 FILE SECTION.
000930*
000940 FD  PRODUCT-FILE
000950     LABEL RECORDS ARE STANDARD
000960     BLOCK CONTAINS 0
000970     RECORDING MODE IS F.
000980     COPY FDPRDLY.
000990*
001000 FD  RPT-FILE
001010     LABEL RECORDS ARE STANDARD
001020     BLOCK CONTAINS 0
001030     RECORDING MODE IS F.
001040 01  REPORT-RECORD                PIC X(132).
001050*
001060*****************************************************************
001070 WORKING-STORAGE SECTION.
001080*
001090 01  WS-RUN-DATE.
001100     05  WS-RUN-YY                PIC 9(02).
001110     05  WS-RUN-MM                PIC 9(02).
001120     05  WS-RUN-DD                PIC 9(02).
001130*
001140*    EXPANDED 4-DIGIT-CENTURY VIEW OF THE RUN DATE, BUILT BY
001150*    270-CENTURY-WINDOW, COMPARED DIRECTLY AGAINST THE 8-DIGIT
001160*    YYYYMMDD FIELDS ON THE PRODUCT RECORD.
001170*
001180 01  WS-RUN-DATE-8.
001190     05  WS-RUN-CC                PIC 9(02) VALUE ZERO.
001200     05  WS-RUN-YY2               PIC 9(02).
001210     05  WS-RUN-MM2               PIC 9(02).
001220     05  WS-RUN-DD2               PIC 9(02).
001230 01  WS-RUN-DATE-8-N REDEFINES WS-RUN-DATE-8
001240                               PIC 9(08).
001250*
001260 01  WS-FIELDS.
001270     05  WS-PRODFILE-STATUS       PIC X(02) VALUE SPACES.
001280     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACES.
001290     05  WS-PROD-FILE-EOF         PIC X(01) VALUE 'N'.
001300     05  WS-VALID-SW              PIC X(01) VALUE 'Y'.
001310     05  WS-ACTIVE-SW             PIC X(01) VALUE 'N'.
001320     05  WS-TRACE-SWITCH-BYTE     PIC X(01) VALUE 'N'.
001330         88  WS-TRACE-SWITCH-ON       VALUE 'Y'.
001340         88  WS-TRACE-SWITCH-OFF      VALUE 'N'.
001350     05  WS-FAIL-RULE-NAME        PIC X(22) VALUE SPACES.
001360     05  FILLER                   PIC X(15) VALUE SPACES.
001370*
001380 77  WS-MAX-TERM-MONTHS           PIC 9(04) COMP VALUE 1200.
001390 77  WS-MAX-BASE-RATE             PIC S9(03)V99 COMP-3
001400                                    VALUE 100.00.
001410*
001420*    PRODUCT-CODE FORMAT BREAKOUT, CHECKED AGAINST THE SHOP'S
001430*    FD-AAA-999 PATTERN.  KEPT SEPARATE FROM FD-PRD-PRODUCT-CODE
001440*    SO THE COPYBOOK ITSELF NEEDS NO REDEFINES FOR THIS.
001450*
001460 01  WS-CODE-CHECK.
001470     05  WS-CODE-VALUE            PIC X(10).
001480 01  WS-CODE-CHECK-R REDEFINES WS-CODE-CHECK.
001490     05  WS-CODE-PREFIX           PIC X(03).
001500     05  WS-CODE-LETTERS          PIC X(03).
001510     05  WS-CODE-DASH2            PIC X(01).
001520     05  WS-CODE-DIGITS           PIC X(03).
001530*
001540     COPY FDWRKLY.
001550*
001560*        *******************
001570*            report lines
001580*        *******************
001590 01  RPT-HEADER1.
001600     05  FILLER                   PIC X(40)
001610             VALUE 'PRODUCT VALIDATION REPORT     DATE: '.
001620     05  RPT-MM                   PIC 99.
001630     05  FILLER                   PIC X VALUE '/'.
001640     05  RPT-DD                   PIC 99.
001650     05  FILLER                   PIC X VALUE '/'.
001660     05  RPT-YY                   PIC 99.
001670     05  FILLER                   PIC X(20) VALUE SPACES.
001680     05  FILLER                   PIC X(63) VALUE SPACES.
001690 01  RPT-VAL-HEADER2.
001700     05  FILLER PIC X(11) VALUE 'PRODUCT ID '.
001710     05  FILLER PIC X(11) VALUE 'CODE       '.
001720     05  FILLER PIC X(42) VALUE
001730             'NAME                                      '.
001740     05  FILLER PIC X(09) VALUE 'STATUS   '.
001750     05  FILLER PIC X(24) VALUE 'FAILING RULE            '.
001760     05  FILLER PIC X(11) VALUE 'ACTIVE-TDY '.
001770     05  FILLER PIC X(24) VALUE SPACES.
001780 01  RPT-VAL-HEADER3.
001790     05  FILLER PIC X(11) VALUE ALL '-'.
001800     05  FILLER PIC X(11) VALUE ALL '-'.
001810     05  FILLER PIC X(42) VALUE ALL '-'.
001820     05  FILLER PIC X(09) VALUE ALL '-'.
001830     05  FILLER PIC X(24) VALUE ALL '-'.
001840     05  FILLER PIC X(11) VALUE ALL '-'.
001850     05  FILLER PIC X(24) VALUE SPACES.
001860 01  RPT-VAL-DETAIL.
001870     05  RPT-VAL-PRODUCT-ID       PIC ZZZZZZZZ9.
001880     05  FILLER                   PIC X(02) VALUE SPACES.
001890     05  RPT-VAL-PRODUCT-CODE     PIC X(10).
001900     05  FILLER                   PIC X(01) VALUE SPACES.
001910     05  RPT-VAL-PRODUCT-NAME     PIC X(40).
001920     05  FILLER                   PIC X(02) VALUE SPACES.
001930     05  RPT-VAL-STATUS           PIC X(07).
001940     05  FILLER                   PIC X(02) VALUE SPACES.
001950     05  RPT-VAL-FAIL-RULE        PIC X(22).
001960     05  FILLER                   PIC X(02) VALUE SPACES.
001970     05  RPT-VAL-ACTIVE           PIC X(01).
001980     05  FILLER                   PIC X(30) VALUE SPACES.
001990 01  RPT-TOTALS-HDR1.
002000     05  FILLER PIC X(20) VALUE 'VALIDATION TOTALS   '.
002010     05  FILLER PIC X(112) VALUE SPACES.
002020 01  RPT-TOTALS-HDR2.
002030     05  FILLER PIC X(100) VALUE ALL '-'.
002040     05  FILLER PIC X(32) VALUE SPACES.
002050 01  RPT-TOTALS-DETAIL.
002060     05  FILLER              PIC XX       VALUE SPACES.
002070     05  RPT-TOTALS-TYPE     PIC X(15).
002080     05  FILLER              PIC X(4)     VALUE ':   '.
002090     05  RPT-TOTALS-ITEM1    PIC X(11).
002100     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
002110     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1
002120                             PIC ZZZZZZZZ.99.
002130     05  FILLER              PIC X(3)     VALUE SPACES.
002140     05  RPT-TOTALS-ITEM2    PIC X(11).
002150     05  RPT-TOTALS-VALUE2   PIC ZZZ,ZZZ,ZZ9.
002160     05  RPT-TOTALS-VALUE2D  REDEFINES RPT-TOTALS-VALUE2
002170                             PIC ZZZZZZZZ.99.
002180     05  FILLER              PIC X(3)     VALUE SPACES.
002190     05  RPT-TOTALS-ITEM3    PIC X(11).
002200     05  RPT-TOTALS-VALUE3   PIC ZZZ,ZZZ,ZZ9.
002210     05  RPT-TOTALS-VALUE3D  REDEFINES RPT-TOTALS-VALUE3
002220                             PIC ZZZZZZZZ.99.
002230     05  FILLER              PIC X(36)    VALUE SPACES.
002240 01  RPT-SPACES.
002250     05  FILLER              PIC X(132)   VALUE SPACES.
002260*
002270*****************************************************************
002280 PROCEDURE DIVISION.
002290*****************************************************************
002300*
002310 000-MAIN.
002320     ACCEPT WS-RUN-DATE FROM DATE.
002330     PERFORM 270-CENTURY-WINDOW THRU 270-EXIT.
002340     PERFORM 920-OPEN-FILES THRU 920-EXIT.
002350     PERFORM 800-INIT-REPORT THRU 800-EXIT.
002360     PERFORM 100-VALIDATE-PRODUCTS THRU 100-EXIT
002370         UNTIL WS-PROD-FILE-EOF = 'Y'.
002380     PERFORM 900-PRINT-VALIDATION-TOTALS THRU 900-EXIT.
002390     PERFORM 925-CLOSE-FILES THRU 925-EXIT.
002400     GOBACK.
002410*
002420*****************************************************************
002430*    270-CENTURY-WINDOW  -  Y2K WINDOWING FOR THE 2-DIGIT YEAR
002440*    RETURNED BY ACCEPT ... FROM DATE.  00-49 -> 20XX,
002450*    50-99 -> 19XX.  USED ONLY BY 260-ACTIVE-ON-DATE.
002460*****************************************************************
002470 270-CENTURY-WINDOW.
002480     IF WS-RUN-YY < 50
002490         MOVE 20 TO WS-RUN-CC
002500     ELSE
002510         MOVE 19 TO WS-RUN-CC.
002520     MOVE WS-RUN-YY TO WS-RUN-YY2.
002530     MOVE WS-RUN-MM TO WS-RUN-MM2.
002540     MOVE WS-RUN-DD TO WS-RUN-DD2.
002550 270-EXIT.
002560     EXIT.
002570*
002580*****************************************************************
002590*    100-VALIDATE-PRODUCTS  -  MAIN PRODUCT-FILE LOOP.  THE
002600*    200-260 CHAIN STOPS AT THE FIRST FAILING RULE (BUSINESS
002610*    RULE 11 REPORTS ONE FAILING-RULE NAME PER PRODUCT).
002620*****************************************************************
002630 100-VALIDATE-PRODUCTS.
002640     PERFORM 110-READ-PRODUCT-FILE THRU 110-EXIT.
002650     IF WS-PROD-FILE-EOF = 'Y'
002660         GO TO 100-EXIT.
002670     MOVE 'Y' TO WS-VALID-SW.
002680     MOVE SPACES TO WS-FAIL-RULE-NAME.
002690     PERFORM 200-CHECK-CODE-FORMAT THRU 200-EXIT.
002700     IF WS-VALID-SW = 'Y'
002710         PERFORM 210-CHECK-CURRENCY THRU 210-EXIT.
002720     IF WS-VALID-SW = 'Y'
002730         PERFORM 220-CHECK-AMOUNT-TERM-RANGE THRU 220-EXIT.
002740     IF WS-VALID-SW = 'Y'
002750         PERFORM 230-CHECK-DATES THRU 230-EXIT.
002760     IF WS-VALID-SW = 'Y'
002770         PERFORM 240-CHECK-TDS-RULE THRU 240-EXIT.
002780     IF WS-VALID-SW = 'Y'
002790         PERFORM 250-CHECK-RATE-RANGE THRU 250-EXIT.
002800     PERFORM 260-ACTIVE-ON-DATE THRU 260-EXIT.
002810     PERFORM 300-WRITE-VALIDATION-LINE THRU 300-EXIT.
002820 100-EXIT.
002830     EXIT.
002840*
002850 110-READ-PRODUCT-FILE.
002860     READ PRODUCT-FILE
002870         AT END MOVE 'Y' TO WS-PROD-FILE-EOF.
002880     IF WS-PRODFILE-STATUS = '10'
002890         MOVE 'Y' TO WS-PROD-FILE-EOF
002900         GO TO 110-EXIT.
002910     IF WS-PRODFILE-STATUS NOT = '00'
002920         DISPLAY 'ERROR READING PRODUCT FILE. RC:'
002930                 WS-PRODFILE-STATUS
002940         MOVE 'Y' TO WS-PROD-FILE-EOF
002950         GO TO 110-EXIT.
002960     ADD 1 TO FD-TOT-PRD-LISTED.
002970 110-EXIT.
002980     EXIT.
002990*
003000*****************************************************************
003010*    200-CHECK-CODE-FORMAT  -  RULE 11, PRODUCT CODE MUST MATCH
003020*    THE SHOP PATTERN FD-AAA-999.
003030*****************************************************************
003040 200-CHECK-CODE-FORMAT.
003050     MOVE FD-PRD-PRODUCT-CODE TO WS-CODE-VALUE.
003060     IF WS-CODE-PREFIX NOT = 'FD-'
003070         MOVE 'RULE-11 CODE FORMAT  ' TO WS-FAIL-RULE-NAME
003080         MOVE 'N' TO WS-VALID-SW
003090         GO TO 200-EXIT.
003100     IF WS-CODE-LETTERS NOT IS WS-UPPER-ALPHA-CLASS
003110         MOVE 'RULE-11 CODE FORMAT  ' TO WS-FAIL-RULE-NAME
003120         MOVE 'N' TO WS-VALID-SW
003130         GO TO 200-EXIT.
003140     IF WS-CODE-DASH2 NOT = '-'
003150         MOVE 'RULE-11 CODE FORMAT  ' TO WS-FAIL-RULE-NAME
003160         MOVE 'N' TO WS-VALID-SW
003170         GO TO 200-EXIT.
003180     IF WS-CODE-DIGITS NOT NUMERIC
003190         MOVE 'RULE-11 CODE FORMAT  ' TO WS-FAIL-RULE-NAME
003200         MOVE 'N' TO WS-VALID-SW.
003210 200-EXIT.
003220     EXIT.
003230*
003240*****************************************************************
003250*    210-CHECK-CURRENCY  -  RULE 11, 3 UPPERCASE LETTERS.
003260*****************************************************************
003270 210-CHECK-CURRENCY.
003280     IF FD-PRD-CURRENCY-CODE NOT IS WS-UPPER-ALPHA-CLASS
003290         MOVE 'RULE-11 CURRENCY CODE' TO WS-FAIL-RULE-NAME
003300         MOVE 'N' TO WS-VALID-SW.
003310 210-EXIT.
003320     EXIT.
003330*
003340*****************************************************************
003350*    220-CHECK-AMOUNT-TERM-RANGE  -  RULE 11, MIN AMOUNT > 0,
003360*    MAX > MIN WHEN BOTH PRESENT, TERM 1 TO 1200 MONTHS, MAX
003370*    TERM > MIN TERM WHEN BOTH PRESENT.
003380*****************************************************************
003390 220-CHECK-AMOUNT-TERM-RANGE.
003400     IF FD-PRD-MIN-AMOUNT NOT > ZERO
003410         MOVE 'RULE-11 MIN AMOUNT   ' TO WS-FAIL-RULE-NAME
003420         MOVE 'N' TO WS-VALID-SW
003430         GO TO 220-EXIT.
003440     IF FD-PRD-MAX-AMOUNT NOT = ZERO
003450      AND FD-PRD-MAX-AMOUNT NOT > FD-PRD-MIN-AMOUNT
003460         MOVE 'RULE-11 AMOUNT RANGE ' TO WS-FAIL-RULE-NAME
003470         MOVE 'N' TO WS-VALID-SW
003480         GO TO 220-EXIT.
003490     IF FD-PRD-MIN-TERM-MONTHS NOT > ZERO
003500      OR FD-PRD-MIN-TERM-MONTHS > WS-MAX-TERM-MONTHS
003510         MOVE 'RULE-11 TERM RANGE   ' TO WS-FAIL-RULE-NAME
003520         MOVE 'N' TO WS-VALID-SW
003530         GO TO 220-EXIT.
003540     IF FD-PRD-MAX-TERM-MONTHS NOT > ZERO
003550      OR FD-PRD-MAX-TERM-MONTHS > WS-MAX-TERM-MONTHS
003560         MOVE 'RULE-11 TERM RANGE   ' TO WS-FAIL-RULE-NAME
003570         MOVE 'N' TO WS-VALID-SW
003580         GO TO 220-EXIT.
003590     IF FD-PRD-MAX-TERM-MONTHS NOT = ZERO
003600      AND FD-PRD-MAX-TERM-MONTHS NOT > FD-PRD-MIN-TERM-MONTHS
003610         MOVE 'RULE-11 TERM RANGE   ' TO WS-FAIL-RULE-NAME
003620         MOVE 'N' TO WS-VALID-SW.
003630 220-EXIT.
003640     EXIT.
003650*
003660*****************************************************************
003670*    230-CHECK-DATES  -  RULE 11, END-DATE AFTER EFFECTIVE-DATE
003680*    WHEN BOTH PRESENT (END-DATE = 0 MEANS OPEN-ENDED).
003690*****************************************************************
003700 230-CHECK-DATES.
003710     IF FD-PRD-END-DATE NOT = ZERO
003720      AND FD-PRD-END-DATE NOT > FD-PRD-EFFECTIVE-DATE
003730         MOVE 'RULE-11 DATE ORDER   ' TO WS-FAIL-RULE-NAME
003740         MOVE 'N' TO WS-VALID-SW.
003750 230-EXIT.
003760     EXIT.
003770*
003780*****************************************************************
003790*    240-CHECK-TDS-RULE  -  RULE 11, TDS-APPLICABLE = Y REQUIRES
003800*    A POSITIVE TDS RATE.
003810*****************************************************************
003820 240-CHECK-TDS-RULE.
003830     IF FD-PRD-TDS-APPLICABLE
003840      AND FD-PRD-TDS-RATE NOT > ZERO
003850         MOVE 'RULE-11 TDS RATE     ' TO WS-FAIL-RULE-NAME
003860         MOVE 'N' TO WS-VALID-SW.
003870 240-EXIT.
003880     EXIT.
003890*
003900*****************************************************************
003910*    250-CHECK-RATE-RANGE  -  RULE 11, BASE RATE 0 TO 100.
003920*****************************************************************
003930 250-CHECK-RATE-RANGE.
003940     IF FD-PRD-BASE-INT-RATE < ZERO
003950      OR FD-PRD-BASE-INT-RATE > WS-MAX-BASE-RATE
003960         MOVE 'RULE-11 BASE RATE    ' TO WS-FAIL-RULE-NAME
003970         MOVE 'N' TO WS-VALID-SW.
003980 250-EXIT.
003990     EXIT.
004000*
004010*****************************************************************
004020*    260-ACTIVE-ON-DATE  -  RULE 12, INFORMATIONAL ONLY - DOES
004030*    NOT AFFECT WS-VALID-SW.  PRINTED AS THE ACTIVE-TDY COLUMN.
004040*****************************************************************
004050 260-ACTIVE-ON-DATE.
004060     MOVE 'N' TO WS-ACTIVE-SW.
004070     IF FD-PRD-IS-ACTIVE
004080      AND FD-PRD-EFFECTIVE-DATE NOT > WS-RUN-DATE-8-N
004090      AND (FD-PRD-END-DATE = ZERO
004100           OR FD-PRD-END-DATE NOT < WS-RUN-DATE-8-N)
004110         MOVE 'Y' TO WS-ACTIVE-SW.
004120 260-EXIT.
004130     EXIT.
004140*
004150 300-WRITE-VALIDATION-LINE.
004160     MOVE FD-PRD-PRODUCT-ID       TO RPT-VAL-PRODUCT-ID.
004170     MOVE FD-PRD-PRODUCT-CODE     TO RPT-VAL-PRODUCT-CODE.
004180     MOVE FD-PRD-PRODUCT-NAME     TO RPT-VAL-PRODUCT-NAME.
004190     MOVE WS-ACTIVE-SW            TO RPT-VAL-ACTIVE.
004200     IF WS-VALID-SW = 'Y'
004210         MOVE 'VALID  ' TO RPT-VAL-STATUS
004220         MOVE SPACES TO RPT-VAL-FAIL-RULE
004230         ADD 1 TO FD-TOT-PRD-VALID
004240     ELSE
004250         MOVE 'INVALID' TO RPT-VAL-STATUS
004260         MOVE WS-FAIL-RULE-NAME TO RPT-VAL-FAIL-RULE
004270         ADD 1 TO FD-TOT-PRD-INVALID.
004280     WRITE REPORT-RECORD FROM RPT-VAL-DETAIL.
004290 300-EXIT.
004300     EXIT.
004310*
004320 800-INIT-REPORT.
004330     MOVE WS-RUN-MM TO RPT-MM.
004340     MOVE WS-RUN-DD TO RPT-DD.
004350     MOVE WS-RUN-YY TO RPT-YY.
004360     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
004370     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004380     WRITE REPORT-RECORD FROM RPT-VAL-HEADER2.
004390     WRITE REPORT-RECORD FROM RPT-VAL-HEADER3.
004400 800-EXIT.
004410     EXIT.
004420*
004430 900-PRINT-VALIDATION-TOTALS.
004440     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004450     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR1.
004460     WRITE REPORT-RECORD FROM RPT-TOTALS-HDR2.
004470     MOVE SPACES TO RPT-TOTALS-DETAIL.
004480     MOVE 'PRODUCTS:      ' TO RPT-TOTALS-TYPE.
004490     MOVE '     LISTED:' TO RPT-TOTALS-ITEM1.
004500     MOVE FD-TOT-PRD-LISTED TO RPT-TOTALS-VALUE1.
004510     MOVE '     VALID:' TO RPT-TOTALS-ITEM2.
004520     MOVE FD-TOT-PRD-VALID TO RPT-TOTALS-VALUE2.
004530     MOVE '   INVALID:' TO RPT-TOTALS-ITEM3.
004540     MOVE FD-TOT-PRD-INVALID TO RPT-TOTALS-VALUE3.
004550     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004560 900-EXIT.
004570     EXIT.
004580*
004590 920-OPEN-FILES.
004600     OPEN INPUT  PRODUCT-FILE
004610          OUTPUT RPT-FILE.
004620     IF WS-PRODFILE-STATUS NOT = '00'
004630         DISPLAY 'ERROR OPENING PRODUCT FILE. RC:'
004640                 WS-PRODFILE-STATUS
004650         MOVE 16 TO RETURN-CODE
004660         MOVE 'Y' TO WS-PROD-FILE-EOF.
004670     IF WS-RPTFILE-STATUS NOT = '00'
004680         DISPLAY 'ERROR OPENING RPT FILE. RC:' WS-RPTFILE-STATUS
004690         MOVE 16 TO RETURN-CODE
004700         MOVE 'Y' TO WS-PROD-FILE-EOF.
004710 920-EXIT.
004720     EXIT.
004730*
004740 925-CLOSE-FILES.
004750     CLOSE PRODUCT-FILE
004760           RPT-FILE.
004770 925-EXIT.
004780     EXIT.
