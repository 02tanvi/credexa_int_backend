000100****************************************************************
000110* PROGRAM:  FDRPT01
000120*           MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM
000130*
000140* AUTHOR :  D. STOUT
000150*           APPLICATIONS PROGRAMMING
000160*
000170* INSTALLATION.  MIDLAND TRUST DATA CENTER.
000180* DATE-WRITTEN.  OCTOBER 1990.
000190* DATE-COMPILED.
000200* SECURITY.  MIDLAND TRUST - INTERNAL USE ONLY.  NOT FOR
000210*            DISCLOSURE OUTSIDE THE DATA CENTER.
000220*
000230* PRODUCES TWO STAND-ALONE LISTINGS FOR THE FIXED DEPOSIT
000240* SYSTEM -
000250*   1. THE PRODUCT-LIST REPORT, ONE LINE PER PRODUCT, WITH AN
000260*      OPTIONAL FILTER (UPSI-0 ON) TO LIST ONLY PRODUCTS THAT
000270*      ARE STATUS ACTIVE AND ACTIVE ON TODAY'S DATE.
000280*   2. THE INTEREST-RATE-MATRIX REPORT, ONE LINE PER RATE ROW,
000290*      CONTROL-BROKEN ON PRODUCT ID, WITH A TOTAL RATE COLUMN
000300*      (INTEREST RATE + ADDITIONAL RATE).
000310*
000320* THIS PROGRAM DOES NOT PRICE ANY DEPOSIT (SEE FDINT01/FDINT02/
000330* FDINT03) AND DOES NOT VALIDATE PRODUCT MASTER DATA (SEE
000340* FDVAL01) - IT ONLY LISTS WHAT IS ALREADY ON FILE.
000350*
000360*----------------------------------------------------------------*
000370*     CHANGE ACTIVITY :
000380*
000390*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000400*      --------   ----------     -------    --------------------
000410*      10/09/90   D.STOUT        INIT       ORIGINAL PROGRAM -
000420*                                           PRODUCT LIST ONLY.
000430*      03/02/92   R.HAUSER       CR-0201    ADDED THE INTEREST-
000440*                                           RATE-MATRIX REPORT
000450*                                           SO THE RATE FILE NO
000460*                                           LONGER HAS TO BE
000470*                                           EYEBALLED OFF A CARD
000480*                                           LISTING.
000490*      09/14/92   R.HAUSER       CR-0210    ADDED THE UPSI-0
000500*                                           ACTIVE-ONLY FILTER
000510*                                           TO THE PRODUCT LIST
000520*                                           REPORT FOR THE
000530*                                           QUARTERLY PRODUCT
000540*                                           REVIEW MEETING.
000550*      08/30/95   D.STOUT        CR-0349    ADDED THE TOTAL-RATE
000560*                                           COLUMN TO THE RATE
000570*                                           MATRIX REPORT
000580*                                           (INTEREST + ADD'L).
000590*      11/09/98   J.OKAFOR       Y2K-0007   ADDED 270-CENTURY-
000600*                                           WINDOW SO THE 2-DIGIT
000610*                                           ACCEPT FROM DATE YEAR
000620*                                           EXPANDS CORRECTLY FOR
000630*                                           THE ACTIVE-ON-DATE
000640*                                           FILTER.  YEARS 00-49
000650*                                           WINDOW TO 2000-2049,
000660*                                           50-99 WINDOW TO
000670*                                           1950-1999.
000671*      08/19/03   R.HAUSER       CR-0431    MOVED THE 330-PRINT-
000672*                                           MTX-TOTAL CALL OUT OF
000673*                                           300-EXIT AND INTO A
000674*                                           NEW 306-PRINT-MTX-
000675*                                           REPORT-TOTAL STEP -
000676*                                           AN EXIT PARAGRAPH
000677*                                           SHOULD NEVER DO WORK.
000680*
000690*****************************************************************
000700 IDENTIFICATION DIVISION.
000710 PROGRAM-ID. FDRPT01.
000720 AUTHOR. D. STOUT.
000730 INSTALLATION. MIDLAND TRUST DATA CENTER.
000740 DATE-WRITTEN. OCTOBER 1990.
000750 DATE-COMPILED.
000760 SECURITY. MIDLAND TRUST - INTERNAL USE ONLY.
000770*****************************************************************
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM
000820     CLASS WS-UPPER-ALPHA-CLASS IS 'A' THRU 'Z'
000830     UPSI-0 ON STATUS IS WS-RPT-FILTER-ACTIVE-ONLY
000840            OFF STATUS IS WS-RPT-FILTER-ALL.
000850 INPUT-OUTPUT SECTION.
000860 FILE-CONTROL.
000870     SELECT PRODUCT-FILE ASSIGN TO PRODFILE
000880         ACCESS IS SEQUENTIAL
000890         FILE STATUS IS WS-PRODFILE-STATUS.
000900     SELECT RATE-FILE ASSIGN TO RATEFILE
000910         ACCESS IS SEQUENTIAL
000920         FILE STATUS IS WS-RATEFILE-STATUS.
000930     SELECT RPT-FILE ASSIGN TO RPTFILE
000940         FILE STATUS IS WS-RPTFILE-STATUS.
000950*****************************************************************
000960 DATA DIVISION.
000970 FILE SECTION.
000980*
000990 FD  PRODUCT-FILE
001000     LABEL RECORDS ARE STANDARD
001010     BLOCK CONTAINS 0
001020     RECORDING MODE IS F.
001030     COPY FDPRDLY.
001040*
001050 FD  RATE-FILE
001060     LABEL RECORDS ARE STANDARD
001070     BLOCK CONTAINS 0
001080     RECORDING MODE IS F.
001090     COPY FDRATLY.
001100*
001110 FD  RPT-FILE
001120     LABEL RECORDS ARE STANDARD
001130     BLOCK CONTAINS 0
001140     RECORDING MODE IS F.
001150 01  REPORT-RECORD                PIC X(132).
001160*
001170*****************************************************************
001180 WORKING-STORAGE SECTION.
001190*
001200 01  WS-RUN-DATE.
001210     05  WS-RUN-YY                PIC 9(02).
001220     05  WS-RUN-MM                PIC 9(02).
001230     05  WS-RUN-DD                PIC 9(02).
001240*
001250*    EXPANDED 4-DIGIT-CENTURY VIEW OF THE RUN DATE, BUILT BY
001260*    270-CENTURY-WINDOW, COMPARED DIRECTLY AGAINST THE 8-DIGIT
001270*    YYYYMMDD FIELDS ON THE PRODUCT RECORD.
001280*
001290 01  WS-RUN-DATE-8.
001300     05  WS-RUN-CC                PIC 9(02) VALUE ZERO.
001310     05  WS-RUN-YY2               PIC 9(02).
001320     05  WS-RUN-MM2               PIC 9(02).
001330     05  WS-RUN-DD2               PIC 9(02).
001340 01  WS-RUN-DATE-8-N REDEFINES WS-RUN-DATE-8
001350                               PIC 9(08).
001360*
001370 01  WS-FIELDS.
001380     05  WS-PRODFILE-STATUS       PIC X(02) VALUE SPACES.
001390     05  WS-RATEFILE-STATUS       PIC X(02) VALUE SPACES.
001400     05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACES.
001410     05  WS-PROD-FILE-EOF         PIC X(01) VALUE 'N'.
001420     05  WS-RATE-FILE-EOF         PIC X(01) VALUE 'N'.
001430     05  WS-INCLUDE-SW            PIC X(01) VALUE 'Y'.
001440     05  WS-RPT-FILTER-BYTE       PIC X(01) VALUE 'N'.
001450         88  WS-RPT-FILTER-ACTIVE-ONLY VALUE 'Y'.
001460         88  WS-RPT-FILTER-ALL         VALUE 'N'.
001470     05  WS-FIRST-RATE-ROW-SW     PIC X(01) VALUE 'Y'.
001480     05  FILLER                   PIC X(10) VALUE SPACES.
001490*
001500 77  WS-PRIOR-PRODUCT-ID          PIC 9(09) COMP VALUE ZERO.
001510*
001520*    TOTAL-RATE WORK AREA - INTEREST-RATE + ADDITIONAL-RATE, PER
001530*    CR-0349.  SPLIT WHOLE/FRACTION VIEW ADDED AT THE SAME TIME
001540*    SO THE FIGURE CAN BE READ OFF AN ABEND DUMP UNPACKED.
001550*
001560 01  WS-TOTAL-RATE-WORK.
001570     05  WS-TOTAL-RATE            PIC S9(03)V99 COMP-3
001580                                    VALUE ZERO.
001590 01  WS-TOTAL-RATE-R REDEFINES WS-TOTAL-RATE-WORK.
001600     05  WS-TOTAL-RATE-PACKED     PIC S9(03)V99 COMP-3.
001610*
001620     COPY FDWRKLY.
001630*
001640*        *******************
001650*            report lines
001660*        *******************
001670 01  RPT-HEADER1.
001680     05  FILLER                   PIC X(40)
001690             VALUE 'FIXED DEPOSIT LISTINGS         DATE: '.
001700     05  RPT-MM                   PIC 99.
001710     05  FILLER                   PIC X VALUE '/'.
001720     05  RPT-DD                   PIC 99.
001730     05  FILLER                   PIC X VALUE '/'.
001740     05  RPT-YY                   PIC 99.
001750     05  FILLER                   PIC X(83) VALUE SPACES.
001760 01  RPT-PRD-TITLE.
001770     05  FILLER PIC X(20) VALUE 'PRODUCT LIST REPORT '.
001780     05  RPT-PRD-FILTER-MSG       PIC X(30) VALUE SPACES.
001790     05  FILLER                   PIC X(82) VALUE SPACES.
001800 01  RPT-PRD-HEADER2.
001810     05  FILLER PIC X(11) VALUE 'PRODUCT ID '.
001820     05  FILLER PIC X(11) VALUE 'CODE       '.
001830     05  FILLER PIC X(22) VALUE
001840             'NAME                  '.
001850     05  FILLER PIC X(11) VALUE 'TYPE       '.
001860     05  FILLER PIC X(09) VALUE 'STATUS   '.
001870     05  FILLER PIC X(15) VALUE 'MIN AMOUNT     '.
001880     05  FILLER PIC X(15) VALUE 'MAX AMOUNT     '.
001890     05  FILLER PIC X(09) VALUE 'MIN TERM '.
001900     05  FILLER PIC X(09) VALUE 'MAX TERM '.
001910     05  FILLER PIC X(10) VALUE 'EFFECTIVE '.
001920     05  FILLER PIC X(10) VALUE SPACES.
001930 01  RPT-PRD-HEADER3.
001940     05  FILLER PIC X(11) VALUE ALL '-'.
001950     05  FILLER PIC X(11) VALUE ALL '-'.
001960     05  FILLER PIC X(22) VALUE ALL '-'.
001970     05  FILLER PIC X(11) VALUE ALL '-'.
001980     05  FILLER PIC X(09) VALUE ALL '-'.
001990     05  FILLER PIC X(15) VALUE ALL '-'.
002000     05  FILLER PIC X(15) VALUE ALL '-'.
002010     05  FILLER PIC X(09) VALUE ALL '-'.
002020     05  FILLER PIC X(09) VALUE ALL '-'.
002030     05  FILLER PIC X(10) VALUE ALL '-'.
002040     05  FILLER PIC X(10) VALUE SPACES.
002050 01  RPT-PRD-DETAIL.
002060     05  RPT-PRD-PRODUCT-ID       PIC ZZZZZZZZ9.
002070     05  FILLER                   PIC X(02) VALUE SPACES.
002080     05  RPT-PRD-PRODUCT-CODE     PIC X(10).
002090     05  FILLER                   PIC X(01) VALUE SPACES.
002100     05  RPT-PRD-PRODUCT-NAME     PIC X(20).
002110     05  FILLER                   PIC X(02) VALUE SPACES.
002120     05  RPT-PRD-PRODUCT-TYPE     PIC X(10).
002130     05  FILLER                   PIC X(01) VALUE SPACES.
002140     05  RPT-PRD-STATUS           PIC X(08).
002150     05  FILLER                   PIC X(01) VALUE SPACES.
002160     05  RPT-PRD-MIN-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
002170     05  FILLER                   PIC X(01) VALUE SPACES.
002180     05  RPT-PRD-MAX-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
002190     05  FILLER                   PIC X(01) VALUE SPACES.
002200     05  RPT-PRD-MIN-TERM         PIC ZZZ9.
002210     05  FILLER                   PIC X(05) VALUE SPACES.
002220     05  RPT-PRD-MAX-TERM         PIC ZZZ9.
002230     05  FILLER                   PIC X(05) VALUE SPACES.
002240     05  RPT-PRD-EFF-MM           PIC 99.
002250     05  FILLER                   PIC X VALUE '/'.
002260     05  RPT-PRD-EFF-DD           PIC 99.
002270     05  FILLER                   PIC X VALUE '/'.
002280     05  RPT-PRD-EFF-YY           PIC 9999.
002290     05  FILLER                   PIC X(11) VALUE SPACES.
002300 01  RPT-MTX-TITLE.
002310     05  FILLER PIC X(30) VALUE 'INTEREST-RATE MATRIX REPORT  '.
002320     05  FILLER PIC X(102) VALUE SPACES.
002330 01  RPT-MTX-BREAK.
002340     05  FILLER PIC X(14) VALUE 'PRODUCT ID:   '.
002350     05  RPT-MTX-BREAK-ID         PIC ZZZZZZZZ9.
002360     05  FILLER PIC X(109) VALUE SPACES.
002370 01  RPT-MTX-HEADER2.
002380     05  FILLER PIC X(15) VALUE 'MIN AMOUNT     '.
002390     05  FILLER PIC X(15) VALUE 'MAX AMOUNT     '.
002400     05  FILLER PIC X(09) VALUE 'MIN TERM '.
002410     05  FILLER PIC X(09) VALUE 'MAX TERM '.
002420     05  FILLER PIC X(09) VALUE 'INT RATE '.
002430     05  FILLER PIC X(09) VALUE 'ADDL RATE'.
002440     05  FILLER PIC X(10) VALUE 'TOTL RATE '.
002450     05  FILLER PIC X(22) VALUE
002460             'CLASSIFICATION        '.
002470     05  FILLER PIC X(10) VALUE 'EFFECTIVE '.
002480     05  FILLER PIC X(08) VALUE 'END DATE'.
002490     05  FILLER PIC X(16) VALUE SPACES.
002500 01  RPT-MTX-HEADER3.
002510     05  FILLER PIC X(15) VALUE ALL '-'.
002520     05  FILLER PIC X(15) VALUE ALL '-'.
002530     05  FILLER PIC X(09) VALUE ALL '-'.
002540     05  FILLER PIC X(09) VALUE ALL '-'.
002550     05  FILLER PIC X(09) VALUE ALL '-'.
002560     05  FILLER PIC X(09) VALUE ALL '-'.
002570     05  FILLER PIC X(10) VALUE ALL '-'.
002580     05  FILLER PIC X(22) VALUE ALL '-'.
002590     05  FILLER PIC X(10) VALUE ALL '-'.
002600     05  FILLER PIC X(08) VALUE ALL '-'.
002610     05  FILLER PIC X(16) VALUE SPACES.
002620 01  RPT-MTX-DETAIL.
002630     05  RPT-MTX-MIN-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
002640     05  FILLER                   PIC X(01) VALUE SPACES.
002650     05  RPT-MTX-MAX-AMOUNT       PIC ZZZ,ZZZ,ZZ9.99.
002660     05  FILLER                   PIC X(01) VALUE SPACES.
002670     05  RPT-MTX-MIN-TERM         PIC ZZZ9.
002680     05  FILLER                   PIC X(05) VALUE SPACES.
002690     05  RPT-MTX-MAX-TERM         PIC ZZZ9.
002700     05  FILLER                   PIC X(05) VALUE SPACES.
002710     05  RPT-MTX-INT-RATE         PIC ZZ9.99.
002720     05  FILLER                   PIC X(03) VALUE SPACES.
002730     05  RPT-MTX-ADDL-RATE        PIC ZZ9.99.
002740     05  FILLER                   PIC X(03) VALUE SPACES.
002750     05  RPT-MTX-TOTAL-RATE       PIC ZZ9.99.
002760     05  FILLER                   PIC X(04) VALUE SPACES.
002770     05  RPT-MTX-CLASSIFICATION   PIC X(20).
002780     05  FILLER                   PIC X(02) VALUE SPACES.
002790     05  RPT-MTX-EFF-MM           PIC 99.
002800     05  FILLER                   PIC X VALUE '/'.
002810     05  RPT-MTX-EFF-DD           PIC 99.
002820     05  FILLER                   PIC X VALUE '/'.
002830     05  RPT-MTX-EFF-YY           PIC 9999.
002840     05  FILLER                   PIC X(01) VALUE SPACES.
002850     05  RPT-MTX-END-MM           PIC 99.
002860     05  FILLER                   PIC X VALUE '/'.
002870     05  RPT-MTX-END-DD           PIC 99.
002880     05  FILLER                   PIC X VALUE '/'.
002890     05  RPT-MTX-END-YY           PIC 9999.
002900     05  FILLER                   PIC X(04) VALUE SPACES.
002910 01  RPT-TOTALS-HDR1.
002920     05  FILLER PIC X(20) VALUE 'REPORT TOTALS       '.
002930     05  FILLER PIC X(112) VALUE SPACES.
002940 01  RPT-TOTALS-HDR2.
002950     05  FILLER PIC X(100) VALUE ALL '-'.
002960     05  FILLER PIC X(32) VALUE SPACES.
002970 01  RPT-TOTALS-DETAIL.
002980     05  FILLER              PIC XX       VALUE SPACES.
002990     05  RPT-TOTALS-TYPE     PIC X(15).
003000     05  FILLER              PIC X(4)     VALUE ':   '.
003010     05  RPT-TOTALS-ITEM1    PIC X(15).
003020     05  RPT-TOTALS-VALUE1   PIC ZZZ,ZZZ,ZZ9.
003030     05  RPT-TOTALS-VALUE1D  REDEFINES RPT-TOTALS-VALUE1
003040                             PIC ZZZZZZZZ.99.
003050     05  FILLER              PIC X(72)    VALUE SPACES.
003060 01  RPT-SPACES.
003070     05  FILLER              PIC X(132)   VALUE SPACES.
003080*
003090*****************************************************************
003100 PROCEDURE DIVISION.
003110*****************************************************************
003120*
003130 000-MAIN.
003140     ACCEPT WS-RUN-DATE FROM DATE.
003150     PERFORM 270-CENTURY-WINDOW THRU 270-EXIT.
003160     PERFORM 920-OPEN-FILES THRU 920-EXIT.
003170     PERFORM 100-LOAD-RATE-TABLE THRU 100-EXIT.
003180     PERFORM 200-PRODUCT-LIST-REPORT THRU 200-EXIT.
003190     PERFORM 300-RATE-MATRIX-REPORT THRU 300-EXIT.
003200     PERFORM 925-CLOSE-FILES THRU 925-EXIT.
003210     GOBACK.
003220*
003230*****************************************************************
003240*    270-CENTURY-WINDOW  -  Y2K WINDOWING FOR THE 2-DIGIT YEAR
003250*    RETURNED BY ACCEPT ... FROM DATE.  00-49 -> 20XX,
003260*    50-99 -> 19XX.  USED BY 220-CHECK-ACTIVE-FILTER.
003270*****************************************************************
003280 270-CENTURY-WINDOW.
003290     IF WS-RUN-YY < 50
003300         MOVE 20 TO WS-RUN-CC
003310     ELSE
003320         MOVE 19 TO WS-RUN-CC.
003330     MOVE WS-RUN-YY TO WS-RUN-YY2.
003340     MOVE WS-RUN-MM TO WS-RUN-MM2.
003350     MOVE WS-RUN-DD TO WS-RUN-DD2.
003360 270-EXIT.
003370     EXIT.
003380*
003390*****************************************************************
003400*    100-LOAD-RATE-TABLE  -  RATE-FILE READ FULLY INTO
003410*    FD-RATE-TABLE (FDWRKLY) FOR THE RATE-MATRIX REPORT.  SAME
003420*    SHAPE AS FDINT01'S COPY OF THIS PARAGRAPH - EACH BATCH
003430*    PROGRAM IN THIS SHOP LOADS ITS OWN COPY OF THE TABLE
003440*    RATHER THAN SHARING STORAGE ACROSS JOB STEPS.
003450*****************************************************************
003460 100-LOAD-RATE-TABLE.
003470     MOVE ZERO TO FD-RATE-TAB-COUNT.
003480     PERFORM 105-READ-RATE-FILE THRU 105-EXIT
003490         UNTIL WS-RATE-FILE-EOF = 'Y'.
003500 100-EXIT.
003510     EXIT.
003520*
003530 105-READ-RATE-FILE.
003540     READ RATE-FILE
003550         AT END MOVE 'Y' TO WS-RATE-FILE-EOF.
003560     IF WS-RATEFILE-STATUS = '10'
003570         MOVE 'Y' TO WS-RATE-FILE-EOF
003580         GO TO 105-EXIT.
003590     IF WS-RATEFILE-STATUS NOT = '00'
003600         DISPLAY 'ERROR READING RATE FILE. RC:'
003610                 WS-RATEFILE-STATUS
003620         MOVE 'Y' TO WS-RATE-FILE-EOF
003630         GO TO 105-EXIT.
003640     ADD 1 TO FD-RATE-TAB-COUNT.
003650     SET FD-RT-IDX TO FD-RATE-TAB-COUNT.
003660     MOVE FD-RTM-PRODUCT-ID       TO FD-RT-PRODUCT-ID(FD-RT-IDX).
003670     MOVE FD-RTM-MIN-AMOUNT       TO FD-RT-MIN-AMOUNT(FD-RT-IDX).
003680     MOVE FD-RTM-MAX-AMOUNT       TO FD-RT-MAX-AMOUNT(FD-RT-IDX).
003690     MOVE FD-RTM-MIN-TERM-MONTHS
003700         TO FD-RT-MIN-TERM-MONTHS(FD-RT-IDX).
003710     MOVE FD-RTM-MAX-TERM-MONTHS
003720         TO FD-RT-MAX-TERM-MONTHS(FD-RT-IDX).
003730     MOVE FD-RTM-CLASSIFICATION
003740         TO FD-RT-CLASSIFICATION(FD-RT-IDX).
003750     MOVE FD-RTM-INTEREST-RATE
003760         TO FD-RT-INTEREST-RATE(FD-RT-IDX).
003770     MOVE FD-RTM-ADDITIONAL-RATE
003780         TO FD-RT-ADDITIONAL-RATE(FD-RT-IDX).
003790     MOVE FD-RTM-EFFECTIVE-DATE
003800         TO FD-RT-EFFECTIVE-DATE(FD-RT-IDX).
003810     MOVE FD-RTM-END-DATE
003820         TO FD-RT-END-DATE(FD-RT-IDX).
003830 105-EXIT.
003840     EXIT.
003850*
003860*****************************************************************
003870*    200-PRODUCT-LIST-REPORT  -  ONE LINE PER PRODUCT.  WHEN
003880*    UPSI-0 IS ON, ONLY PRODUCTS THAT ARE STATUS ACTIVE AND
003890*    ACTIVE ON THE RUN DATE (RULE 12) ARE LISTED (CR-0210).
003900*****************************************************************
003910 200-PRODUCT-LIST-REPORT.
003920     PERFORM 205-PRINT-PRD-HEADERS THRU 205-EXIT.
003930     PERFORM 210-READ-PRODUCT-FILE THRU 210-EXIT
003940         UNTIL WS-PROD-FILE-EOF = 'Y'.
003950     PERFORM 240-PRINT-PRD-TOTAL THRU 240-EXIT.
003960 200-EXIT.
003970     EXIT.
003980*
003990 205-PRINT-PRD-HEADERS.
004000     MOVE WS-RUN-MM TO RPT-MM.
004010     MOVE WS-RUN-DD TO RPT-DD.
004020     MOVE WS-RUN-YY TO RPT-YY.
004030     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
004040     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004050     IF WS-RPT-FILTER-ACTIVE-ONLY
004060         MOVE 'ACTIVE-ON-RUN-DATE ONLY' TO RPT-PRD-FILTER-MSG
004070     ELSE
004080         MOVE 'ALL STATUSES'            TO RPT-PRD-FILTER-MSG.
004090     WRITE REPORT-RECORD FROM RPT-PRD-TITLE.
004100     WRITE REPORT-RECORD FROM RPT-PRD-HEADER2.
004110     WRITE REPORT-RECORD FROM RPT-PRD-HEADER3.
004120 205-EXIT.
004130     EXIT.
004140*
004150 210-READ-PRODUCT-FILE.
004160     READ PRODUCT-FILE
004170         AT END MOVE 'Y' TO WS-PROD-FILE-EOF.
004180     IF WS-PRODFILE-STATUS = '10'
004190         MOVE 'Y' TO WS-PROD-FILE-EOF
004200         GO TO 210-EXIT.
004210     IF WS-PRODFILE-STATUS NOT = '00'
004220         DISPLAY 'ERROR READING PRODUCT FILE. RC:'
004230                 WS-PRODFILE-STATUS
004240         MOVE 'Y' TO WS-PROD-FILE-EOF
004250         GO TO 210-EXIT.
004260     PERFORM 220-CHECK-ACTIVE-FILTER THRU 220-EXIT.
004270     IF WS-INCLUDE-SW = 'Y'
004280         PERFORM 230-PRINT-PRD-DETAIL THRU 230-EXIT.
004290 210-EXIT.
004300     EXIT.
004310*
004320*****************************************************************
004330*    220-CHECK-ACTIVE-FILTER  -  RULE 12, APPLIED ONLY WHEN
004340*    UPSI-0 IS ON.
004350*****************************************************************
004360 220-CHECK-ACTIVE-FILTER.
004370     MOVE 'Y' TO WS-INCLUDE-SW.
004380     IF WS-RPT-FILTER-ALL
004390         GO TO 220-EXIT.
004400     MOVE 'N' TO WS-INCLUDE-SW.
004410     IF FD-PRD-IS-ACTIVE
004420      AND FD-PRD-EFFECTIVE-DATE NOT > WS-RUN-DATE-8-N
004430      AND (FD-PRD-END-DATE = ZERO
004440           OR FD-PRD-END-DATE NOT < WS-RUN-DATE-8-N)
004450         MOVE 'Y' TO WS-INCLUDE-SW.
004460 220-EXIT.
004470     EXIT.
004480*
004490 230-PRINT-PRD-DETAIL.
004500     MOVE FD-PRD-PRODUCT-ID       TO RPT-PRD-PRODUCT-ID.
004510     MOVE FD-PRD-PRODUCT-CODE     TO RPT-PRD-PRODUCT-CODE.
004520     MOVE FD-PRD-PRODUCT-NAME     TO RPT-PRD-PRODUCT-NAME.
004530     MOVE FD-PRD-PRODUCT-TYPE     TO RPT-PRD-PRODUCT-TYPE.
004540     MOVE FD-PRD-STATUS           TO RPT-PRD-STATUS.
004550     MOVE FD-PRD-MIN-AMOUNT       TO RPT-PRD-MIN-AMOUNT.
004560     MOVE FD-PRD-MAX-AMOUNT       TO RPT-PRD-MAX-AMOUNT.
004570     MOVE FD-PRD-MIN-TERM-MONTHS  TO RPT-PRD-MIN-TERM.
004580     MOVE FD-PRD-MAX-TERM-MONTHS  TO RPT-PRD-MAX-TERM.
004590     MOVE FD-PRD-EFF-MO           TO RPT-PRD-EFF-MM.
004600     MOVE FD-PRD-EFF-DA           TO RPT-PRD-EFF-DD.
004610     MOVE FD-PRD-EFF-CC-YY        TO RPT-PRD-EFF-YY.
004620     WRITE REPORT-RECORD FROM RPT-PRD-DETAIL.
004630     ADD 1 TO FD-TOT-PRD-LISTED.
004640 230-EXIT.
004650     EXIT.
004660*
004670 240-PRINT-PRD-TOTAL.
004680     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004690     MOVE SPACES TO RPT-TOTALS-DETAIL.
004700     MOVE 'PRODUCT LIST   ' TO RPT-TOTALS-TYPE.
004710     MOVE 'RECORDS LISTED:' TO RPT-TOTALS-ITEM1.
004720     MOVE FD-TOT-PRD-LISTED TO RPT-TOTALS-VALUE1.
004730     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
004740 240-EXIT.
004750     EXIT.
004760*
004770*****************************************************************
004780*    300-RATE-MATRIX-REPORT  -  ONE LINE PER RATE ROW, CONTROL
004790*    BROKEN ON PRODUCT ID.  THE TABLE WAS LOADED IN ASCENDING
004800*    PRODUCT-ID/MIN-AMOUNT/MIN-TERM ORDER BY 100-LOAD-RATE-
004810*    TABLE, SO THE BREAK NEEDS NO SORT STEP.
004820*****************************************************************
004830 300-RATE-MATRIX-REPORT.
004840     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
004850     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
004860     WRITE REPORT-RECORD FROM RPT-MTX-TITLE.
004870     MOVE 'Y' TO WS-FIRST-RATE-ROW-SW.
004880     MOVE ZERO TO WS-PRIOR-PRODUCT-ID.
004890     SET FD-RT-IDX TO 1.
004900 305-RATE-ROW-LOOP.
004910     IF FD-RT-IDX > FD-RATE-TAB-COUNT
004920         GO TO 305-EXIT.
004930     IF FD-RT-PRODUCT-ID(FD-RT-IDX) NOT = WS-PRIOR-PRODUCT-ID
004940         PERFORM 310-PRINT-BREAK-HEADER THRU 310-EXIT.
004950     PERFORM 320-PRINT-MTX-DETAIL THRU 320-EXIT.
004960     SET FD-RT-IDX UP BY 1.
004970     GO TO 305-RATE-ROW-LOOP.
004980 305-EXIT.
004990     EXIT.
004995 306-PRINT-MTX-REPORT-TOTAL.
004996     PERFORM 330-PRINT-MTX-TOTAL THRU 330-EXIT.
005000 300-EXIT.
005010     EXIT.
005030*
005040 310-PRINT-BREAK-HEADER.
005050     IF WS-FIRST-RATE-ROW-SW = 'N'
005060         WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
005070     MOVE 'N' TO WS-FIRST-RATE-ROW-SW.
005080     MOVE FD-RT-PRODUCT-ID(FD-RT-IDX) TO RPT-MTX-BREAK-ID
005090                                          WS-PRIOR-PRODUCT-ID.
005100     WRITE REPORT-RECORD FROM RPT-MTX-BREAK.
005110     WRITE REPORT-RECORD FROM RPT-MTX-HEADER2.
005120     WRITE REPORT-RECORD FROM RPT-MTX-HEADER3.
005130 310-EXIT.
005140     EXIT.
005150*
005160 320-PRINT-MTX-DETAIL.
005170     COMPUTE WS-TOTAL-RATE =
005180         FD-RT-INTEREST-RATE(FD-RT-IDX) +
005190         FD-RT-ADDITIONAL-RATE(FD-RT-IDX).
005200     MOVE FD-RT-MIN-AMOUNT(FD-RT-IDX)  TO RPT-MTX-MIN-AMOUNT.
005210     MOVE FD-RT-MAX-AMOUNT(FD-RT-IDX)  TO RPT-MTX-MAX-AMOUNT.
005220     MOVE FD-RT-MIN-TERM-MONTHS(FD-RT-IDX)
005230         TO RPT-MTX-MIN-TERM.
005240     MOVE FD-RT-MAX-TERM-MONTHS(FD-RT-IDX)
005250         TO RPT-MTX-MAX-TERM.
005260     MOVE FD-RT-INTEREST-RATE(FD-RT-IDX)  TO RPT-MTX-INT-RATE.
005270     MOVE FD-RT-ADDITIONAL-RATE(FD-RT-IDX) TO RPT-MTX-ADDL-RATE.
005280     MOVE WS-TOTAL-RATE                   TO RPT-MTX-TOTAL-RATE.
005290     MOVE FD-RT-CLASSIFICATION(FD-RT-IDX)
005300         TO RPT-MTX-CLASSIFICATION.
005310     MOVE FD-RT-EFF-MO(FD-RT-IDX)      TO RPT-MTX-EFF-MM.
005320     MOVE FD-RT-EFF-DA(FD-RT-IDX)      TO RPT-MTX-EFF-DD.
005330     MOVE FD-RT-EFF-CC-YY(FD-RT-IDX)   TO RPT-MTX-EFF-YY.
005340     IF FD-RT-END-DATE(FD-RT-IDX) = ZERO
005350         MOVE ZERO TO RPT-MTX-END-MM RPT-MTX-END-DD
005360         MOVE 9999 TO RPT-MTX-END-YY
005370     ELSE
005380         MOVE FD-RT-END-MO(FD-RT-IDX)   TO RPT-MTX-END-MM
005390         MOVE FD-RT-END-DA(FD-RT-IDX)   TO RPT-MTX-END-DD
005400         MOVE FD-RT-END-CC-YY(FD-RT-IDX) TO RPT-MTX-END-YY.
005410     WRITE REPORT-RECORD FROM RPT-MTX-DETAIL.
005420     ADD 1 TO FD-TOT-RATE-ROWS-LISTED.
005430 320-EXIT.
005440     EXIT.
005450*
005460 330-PRINT-MTX-TOTAL.
005470     WRITE REPORT-RECORD FROM RPT-SPACES AFTER 1.
005480     MOVE SPACES TO RPT-TOTALS-DETAIL.
005490     MOVE 'RATE MATRIX    ' TO RPT-TOTALS-TYPE.
005500     MOVE 'RECORDS LISTED:' TO RPT-TOTALS-ITEM1.
005510     MOVE FD-TOT-RATE-ROWS-LISTED TO RPT-TOTALS-VALUE1.
005520     WRITE REPORT-RECORD FROM RPT-TOTALS-DETAIL.
005530 330-EXIT.
005540     EXIT.
005550*
005560 920-OPEN-FILES.
005570     OPEN INPUT  PRODUCT-FILE
005580                 RATE-FILE
005590          OUTPUT RPT-FILE.
005600     IF WS-PRODFILE-STATUS NOT = '00'
005610         DISPLAY 'ERROR OPENING PRODUCT FILE. RC:'
005620                 WS-PRODFILE-STATUS
005630         MOVE 16 TO RETURN-CODE
005640         MOVE 'Y' TO WS-PROD-FILE-EOF.
005650     IF WS-RATEFILE-STATUS NOT = '00'
005660         DISPLAY 'ERROR OPENING RATE FILE. RC:'
005670                 WS-RATEFILE-STATUS
005680         MOVE 16 TO RETURN-CODE
005690         MOVE 'Y' TO WS-RATE-FILE-EOF.
005700     IF WS-RPTFILE-STATUS NOT = '00'
005710         DISPLAY 'ERROR OPENING RPT FILE. RC:' WS-RPTFILE-STATUS
005720         MOVE 16 TO RETURN-CODE
005730         MOVE 'Y' TO WS-PROD-FILE-EOF
005740         MOVE 'Y' TO WS-RATE-FILE-EOF.
005750 920-EXIT.
005760     EXIT.
005770*
005780 925-CLOSE-FILES.
005790     CLOSE PRODUCT-FILE
005800           RATE-FILE
005810           RPT-FILE.
005820 925-EXIT.
005830     EXIT.
