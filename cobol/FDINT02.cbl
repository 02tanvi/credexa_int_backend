000100****************************************************************
000110* PROGRAM:  FDINT02
000120*           MIDLAND TRUST DATA CENTER  -  FIXED DEPOSIT SYSTEM
000130*
000140* AUTHOR :  R. HAUSER
000150*           APPLICATIONS PROGRAMMING
000160*
000170* INSTALLATION.  MIDLAND TRUST DATA CENTER.
000180* DATE-WRITTEN.  MARCH 1987.
000190* DATE-COMPILED.
000200* SECURITY.  MIDLAND TRUST - INTERNAL USE ONLY.  NOT FOR
000210*            DISCLOSURE OUTSIDE THE DATA CENTER.
000220*
000230* SUBROUTINE TO CALCULATE COMPOUND INTEREST ON A SINGLE FIXED
000240* DEPOSIT CALCULATION REQUEST.
000250*   - CALLED BY PROGRAM FDINT01, ONCE PER REQUEST RECORD.
000260*
000270* GIVEN THE PRINCIPAL, THE FINAL ANNUAL RATE (BASE PLUS ANY
000280* ADDITIONAL RATE, ALREADY RESOLVED BY THE CALLER), THE
000290* COMPOUNDING FREQUENCY AND THE TENURE IN MONTHS, THIS ROUTINE
000300* COMPUTES THE MATURITY VALUE, INTEREST EARNED, TDS WITHHELD,
000310* NET INTEREST, AND THE MATURITY VALUE AFTER TDS.  IT ALSO
000320* BUILDS THE MONTH-BY-MONTH ACCRUAL BREAKDOWN TABLE USED BY
000330* THE CALCULATION-DETAIL SECTION OF RPTFILE.
000340*
000350*****************************************************************
000360* LINKAGE:
000370*      PARAMETERS:
000380*        1: CALCULATION PARAMETERS  (PASSED, NOT CHANGED)
000390*        2: CALCULATION RESULTS     (PASSED AND MODIFIED)
000400*        3: MONTHLY BREAKDOWN TABLE (PASSED AND MODIFIED)
000410*****************************************************************
000420*----------------------------------------------------------------*
000430*     CHANGE ACTIVITY :
000440*
000450*      DATE       PROGRAMMER     TICKET     DESCRIPTION
000460*      --------   ----------     -------    --------------------
000470*      03/14/87   R.HAUSER       INIT       ORIGINAL PROGRAM.
000480*      06/02/90   D.STOUT        CR-0177    ADDED THE MONTH-BY-
000490*                                           MONTH ACCRUAL TABLE
000500*                                           FOR THE BREAKDOWN
000510*                                           REPORT.
000520*      01/25/94   D.STOUT        CR-0311    REWORKED TABLE TO
000530*                                           SUPPORT NON-MONTHLY
000540*                                           COMPOUNDING BASES.
000550*      08/12/96   D.STOUT        CR-0367    FIXED ROUNDING ON THE
000560*                                           LAST MONTH ROW WHEN
000570*                                           TENURE IS NOT A WHOLE
000580*                                           NUMBER OF YEARS.
000590*      04/02/97   S.PATIL        CR-0388    NOTE - APY IS NOT
000600*                                           COMPUTED HERE.  SEE
000610*                                           FDINT01 PARAGRAPH
000620*                                           550-COMPUTE-APY.
000630*      11/09/98   J.OKAFOR       Y2K-0007   REVIEWED FOR YEAR 2000
000640*                                           IMPACT.  NO DATE
000650*                                           FIELDS IN THIS
000660*                                           PROGRAM.  NO CHANGE
000670*                                           REQUIRED.
000671*      08/19/03   R.HAUSER       CR-0431    REVIEWED THE ROUNDING
000672*                                           FIX FROM CR-0367
000673*                                           AGAINST THE NEW HALF-
000674*                                           YEARLY SLABS.  NO
000675*                                           CHANGE REQUIRED.
000680*
000690*****************************************************************
000700 IDENTIFICATION DIVISION.
000710 PROGRAM-ID. FDINT02.
000720 AUTHOR. R. HAUSER.
000730 INSTALLATION. MIDLAND TRUST DATA CENTER.
000740 DATE-WRITTEN. MARCH 1987.
000750 DATE-COMPILED.
000760 SECURITY. MIDLAND TRUST - INTERNAL USE ONLY.
000770*****************************************************************
000780 ENVIRONMENT DIVISION.
000790 CONFIGURATION SECTION.
000800 SPECIAL-NAMES.
000810     C01 IS TOP-OF-FORM.
000820 INPUT-OUTPUT SECTION.
000830*****************************************************************
000840 DATA DIVISION.
000850 WORKING-STORAGE SECTION.
000860*
000870 01  WS-FIELDS.
000880     05  WS-PROGRAM-STATUS        PIC X(30)  VALUE SPACES.
000890     05  WS-SUB                   PIC S9(04) COMP VALUE ZERO.
000900     05  WS-PRIOR-SUB             PIC S9(04) COMP VALUE ZERO.
000910     05  WS-RATE-DECIMAL          PIC S9V9(6) COMP-3 VALUE ZERO.
000920     05  WS-PERIODIC-RATE         PIC S9V9(6) COMP-3 VALUE ZERO.
000930     05  WS-EXPONENT              PIC S9(4)V9(6) COMP-3
000940                                    VALUE ZERO.
000950     05  WS-MONTH-EXPONENT        PIC S9(4)V9(6) COMP-3
000960                                    VALUE ZERO.
000970     05  FILLER                   PIC X(08) VALUE SPACES.
000980*
000990 77  WS-HUNDRED-PCT               PIC S9(03) COMP-3 VALUE 100.
001000 77  WS-MONTHS-PER-YEAR           PIC S9(02) COMP VALUE 12.
001010*
001020*    ALTERNATE VIEW OF WS-EXPONENT USED WHEN THE AUDIT TRACE
001030*    SWITCH (UPSI-0) IS ON, SO THE WHOLE-PERIODS PORTION CAN BE
001040*    DISPLAYED SEPARATELY FROM THE FRACTIONAL PART ON A DUMP.
001050*
001060 01  WS-EXPONENT-R REDEFINES WS-EXPONENT.
001070     05  WS-EXP-WHOLE-PERIODS     PIC S9(4).
001080     05  WS-EXP-FRACTION          PIC V9(6).
001090*
001100*    ALTERNATE VIEW OF WS-PERIODIC-RATE USED BY THE AUDIT TRACE
001110*    DISPLAY IN 100-COMPUTE-MATURITY WHEN UPSI-0 IS ON.
001120*
001130 01  WS-PERIODIC-RATE-R REDEFINES WS-PERIODIC-RATE.
001140     05  WS-PER-RATE-WHOLE        PIC S9(1).
001150     05  WS-PER-RATE-FRACTION     PIC V9(6).
001160*
001170*    ALTERNATE VIEW OF WS-MONTH-EXPONENT, SAME PURPOSE AS THE
001180*    REDEFINITION OF WS-EXPONENT ABOVE, FOR THE PER-MONTH CASE.
001190*
001200 01  WS-MONTH-EXPONENT-R REDEFINES WS-MONTH-EXPONENT.
001210     05  WS-MEXP-WHOLE-PERIODS    PIC S9(4).
001220     05  WS-MEXP-FRACTION         PIC V9(6).
001230*
001240*****************************************************************
001250 LINKAGE SECTION.
001260*
001270 01  LK-CALC-PARMS.
001280     05  LK-PRINCIPAL-AMOUNT      PIC S9(13)V99 COMP-3.
001290     05  LK-FINAL-RATE            PIC S9(03)V99 COMP-3.
001300     05  LK-PERIODS-PER-YEAR      PIC S9(04) COMP.
001310     05  LK-TOTAL-MONTHS          PIC S9(04) COMP.
001320     05  LK-TDS-RATE              PIC S9(03)V99 COMP-3.
001330     05  FILLER                   PIC X(10).
001340*
001350 01  LK-CALC-RESULTS.
001360     05  LK-MATURITY-BEFORE-TDS   PIC S9(13)V99 COMP-3.
001370     05  LK-INTEREST-EARNED       PIC S9(13)V99 COMP-3.
001380     05  LK-TDS-AMOUNT            PIC S9(13)V99 COMP-3.
001390     05  LK-NET-INTEREST          PIC S9(13)V99 COMP-3.
001400     05  LK-MATURITY-AFTER-TDS    PIC S9(13)V99 COMP-3.
001410     05  FILLER                   PIC X(10).
001420*
001430     COPY FDMTHLY.
001440*
001450*****************************************************************
001460 PROCEDURE DIVISION USING LK-CALC-PARMS, LK-CALC-RESULTS,
001470                           FD-MONTHLY-BREAKDOWN.
001480*
001490 000-MAIN.
001500     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
001510     PERFORM 100-COMPUTE-MATURITY THRU 100-EXIT.
001520     PERFORM 200-COMPUTE-INTEREST-AND-TDS THRU 200-EXIT.
001530     PERFORM 300-BUILD-MONTHLY-BREAKDOWN THRU 300-EXIT.
001540     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
001550     GOBACK.
001560*
001570*****************************************************************
001580*    100-COMPUTE-MATURITY  -  BUSINESS RULE 1.
001590*    A = P TIMES (1 + R DIVIDED BY N) RAISED TO THE POWER
001600*    (N TIMES T), WHERE T IS THE TENURE EXPRESSED IN YEARS.
001610*****************************************************************
001620 100-COMPUTE-MATURITY.
001630     MOVE 'COMPUTING MATURITY VALUE' TO WS-PROGRAM-STATUS.
001640     COMPUTE WS-RATE-DECIMAL = LK-FINAL-RATE / WS-HUNDRED-PCT.
001650     COMPUTE WS-PERIODIC-RATE =
001660         1 + (WS-RATE-DECIMAL / LK-PERIODS-PER-YEAR).
001670     COMPUTE WS-EXPONENT =
001680         LK-PERIODS-PER-YEAR * LK-TOTAL-MONTHS
001690             / WS-MONTHS-PER-YEAR.
001700     COMPUTE LK-MATURITY-BEFORE-TDS ROUNDED =
001710         LK-PRINCIPAL-AMOUNT * (WS-PERIODIC-RATE ** WS-EXPONENT).
001720 100-EXIT.
001730     EXIT.
001740*
001750*****************************************************************
001760*    200-COMPUTE-INTEREST-AND-TDS  -  BUSINESS RULES 2 AND 3.
001770*****************************************************************
001780 200-COMPUTE-INTEREST-AND-TDS.
001790     MOVE 'COMPUTING INTEREST AND TDS' TO WS-PROGRAM-STATUS.
001800     COMPUTE LK-INTEREST-EARNED ROUNDED =
001810         LK-MATURITY-BEFORE-TDS - LK-PRINCIPAL-AMOUNT.
001820     COMPUTE LK-TDS-AMOUNT ROUNDED =
001830         LK-INTEREST-EARNED * LK-TDS-RATE / WS-HUNDRED-PCT.
001840     COMPUTE LK-NET-INTEREST ROUNDED =
001850         LK-INTEREST-EARNED - LK-TDS-AMOUNT.
001860     COMPUTE LK-MATURITY-AFTER-TDS ROUNDED =
001870         LK-MATURITY-BEFORE-TDS - LK-TDS-AMOUNT.
001880 200-EXIT.
001890     EXIT.
001900*
001910*****************************************************************
001920*    300-BUILD-MONTHLY-BREAKDOWN  -  BUSINESS RULE 9.
001930*    ONE ROW PER MONTH OF THE TENURE.  CLOSING BALANCE FOR
001940*    MONTH M IS COMPUTED FROM THE SAME COMPOUNDING FORMULA AS
001950*    100-COMPUTE-MATURITY, WITH M SUBSTITUTED FOR THE FULL
001960*    TENURE.  ADDED PER CR-0177, REWORKED PER CR-0311.
001970*****************************************************************
001980 300-BUILD-MONTHLY-BREAKDOWN.
001990     MOVE 'BUILDING MONTHLY BREAKDOWN' TO WS-PROGRAM-STATUS.
002000     MOVE LK-TOTAL-MONTHS TO FD-MTH-TAB-COUNT.
002010     PERFORM 310-CALC-MONTH-ENTRY THRU 310-EXIT
002020         VARYING WS-SUB FROM 1 BY 1
002030         UNTIL WS-SUB > LK-TOTAL-MONTHS.
002040 300-EXIT.
002050     EXIT.
002060*
002070 310-CALC-MONTH-ENTRY.
002080     MOVE WS-SUB TO FD-MTH-MONTH-NO(WS-SUB).
002090     COMPUTE WS-PRIOR-SUB = WS-SUB - 1.
002100     IF WS-SUB = 1
002110         MOVE LK-PRINCIPAL-AMOUNT
002120             TO FD-MTH-OPENING-BALANCE(WS-SUB)
002130     ELSE
002140         MOVE FD-MTH-CLOSING-BALANCE(WS-PRIOR-SUB)
002150             TO FD-MTH-OPENING-BALANCE(WS-SUB).
002160     COMPUTE WS-MONTH-EXPONENT =
002170         LK-PERIODS-PER-YEAR * WS-SUB / WS-MONTHS-PER-YEAR.
002180     COMPUTE FD-MTH-CLOSING-BALANCE(WS-SUB) ROUNDED =
002190         LK-PRINCIPAL-AMOUNT *
002200             (WS-PERIODIC-RATE ** WS-MONTH-EXPONENT).
002210     COMPUTE FD-MTH-CUML-INTEREST(WS-SUB) ROUNDED =
002220         FD-MTH-CLOSING-BALANCE(WS-SUB) - LK-PRINCIPAL-AMOUNT.
002230     IF WS-SUB = 1
002240         MOVE FD-MTH-CUML-INTEREST(WS-SUB)
002250             TO FD-MTH-INTEREST-EARNED(WS-SUB)
002260     ELSE
002270         COMPUTE FD-MTH-INTEREST-EARNED(WS-SUB) ROUNDED =
002280             FD-MTH-CUML-INTEREST(WS-SUB) -
002290             FD-MTH-CUML-INTEREST(WS-PRIOR-SUB).
002300 310-EXIT.
002310     EXIT.
